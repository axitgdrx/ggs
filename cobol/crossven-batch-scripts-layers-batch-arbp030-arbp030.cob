000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       ARBP030.
000300 AUTHOR.           R S HENNIG.
000400 INSTALLATION.     PALISADE CAPITAL - QUANTITATIVE TRADING.
000500 DATE-WRITTEN.     03/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.         COMPANY CONFIDENTIAL - TRADING STRATEGY.
000800******************************************************************
000900*                                                                *
001000*   A R B P 0 3 0  --  CROSS-VENUE ARB RUN, STEP 3 OF 3          *
001100*   SETTLEMENT PASS AND RUN SUMMARY                              *
001200*                                                                *
001300*   READS THE RESOLUTION FEED AND THE TRADE LEDGER, SETTLES      *
001400*   EVERY PENDING TRADE WHOSE TWO LEG MARKETS HAVE BOTH           *
001500*   RESOLVED, CREDITS THE REALIZED PAYOUT TO THE RISK-CAPITAL     *
001600*   ACCOUNT, AND PRINTS THE SETTLEMENT SECTION AND THE CLOSING    *
001700*   TRAILER OF THE RUN REPORT STARTED BY ARBP010 AND CONTINUED    *
001800*   BY ARBP020.                                                  *
001900*                                                                *
002000*   RUN AS STEP 3 OF THE NIGHTLY ARB JOB, AFTER ARBP020.         *
002100*                                                                *
002200******************************************************************
002300* CHANGE LOG                                                     *
002400* DATE       PGMR   TKT        DESCRIPTION                       *
002500* ---------- ------ ---------- --------------------------------- *
002600* 03/02/1991 RSH    ARB-0098   ORIGINAL PROGRAM - SETTLEMENT AND  *
002700*                              BALANCE CREDIT ONLY, NO REPORT      *
002800*                              OUTPUT (RAN AS PART OF THE SINGLE  *
002900*                              ORIGINAL ARB PROGRAM AT THIS TIME).*
003000* 09/30/1993 LMF    ARB-0151   SPLIT OUT AS ITS OWN STEP WHEN THE  *
003100*                              JOB WAS DIVIDED INTO THREE; ADDED   *
003200*                              THE ARBCTOT READ SO THE TRAILER     *
003300*                              CAN SHOW THE WHOLE RUN'S COUNTS.    *
003400* 04/11/1995 LMF    ARB-0203   ADDED THE DAILY-LOSS ACCUMULATOR    *
003500*                              FOR LIVE MODE - A SETTLEMENT THAT   *
003600*                              LOSES MONEY COUNTS AGAINST THE      *
003700*                              SAME DAILY-LOSS LIMIT ARBP020'S     *
003800*                              RISK GATE CHECKS (R11).             *
003900* 11/19/1998 GDP    ARB-Y2K1   Y2K SCAN - NO 2-DIGIT YEAR FIELDS   *
004000*                              IN THIS PROGRAM, NO CHANGE NEEDED.  *
004100* 02/08/2001 GDP    ARB-0266   ADDED RL-SETTLE-LINE / RL-TRAILER-  *
004200*                              LINE OUTPUT TO ARBRPT - THE RUN     *
004300*                              TOTALS WERE PREVIOUSLY JUST SENT    *
004400*                              TO SYSOUT AND NEVER KEPT WITH THE   *
004500*                              REST OF THE REPORT.                 *
004600* 11/03/2006 GDP    ARB-0344   DROPPED THE AD-HOC WS- PREFIX FROM *
004700*                              WORKING-STORAGE, NO FUNCTIONAL     *
004800*                              CHANGE - BRINGS THIS PROGRAM BACK  *
004900*                              IN LINE WITH SHOP NAMING STANDARDS.*
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS ARB-MODE-LIVE
005700            OFF STATUS IS ARB-MODE-PAPER.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ARBRSLV ASSIGN TO ARBRSLV
006200         ORGANIZATION IS SEQUENTIAL.
006300     SELECT ARBLDGR ASSIGN TO ARBLDGR
006400         ORGANIZATION IS SEQUENTIAL.
006500     SELECT ARBACCT ASSIGN TO ARBACCT
006600         ORGANIZATION IS SEQUENTIAL.
006700     SELECT ARBCTOT ASSIGN TO ARBCTOT
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT ARBRPT  ASSIGN TO ARBRPT
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  ARBRSLV
007500     LABEL RECORD IS STANDARD.
007600     COPY RESOLV.
007700
007800 FD  ARBLDGR
007900     LABEL RECORD IS STANDARD.
008000     COPY TRADE.
008100
008200 FD  ARBACCT
008300     LABEL RECORD IS STANDARD.
008400     COPY ACCT.
008500
008600 FD  ARBCTOT
008700     LABEL RECORD IS STANDARD.
008800     COPY CTLCNT.
008900
009000 FD  ARBRPT
009100     LABEL RECORD IS OMITTED.
009200     COPY RPTLINE.
009300
009400 WORKING-STORAGE SECTION.
009500
009600*---------------------------------------------------------------*
009700*  END-OF-FILE SWITCHES                                          *
009800*---------------------------------------------------------------*
009900 01  RESOLV-EOF-SW             PIC X(01) VALUE 'N'.
010000     88  RESOLV-EOF                      VALUE 'Y'.
010100 01  LEDGER-EOF-SW             PIC X(01) VALUE 'N'.
010200     88  LEDGER-EOF                      VALUE 'Y'.
010300 01  ACCT-EOF-SW               PIC X(01) VALUE 'N'.
010400 01  CTOT-EOF-SW               PIC X(01) VALUE 'N'.
010500
010600*---------------------------------------------------------------*
010700*  RESOLUTION TABLE - LOADED ONCE AT 1000-INIT FROM ARBRSLV.     *
010800*---------------------------------------------------------------*
010900 01  RESOLUTION-TABLE.
011000     05  RSLV-ENTRY OCCURS 2000 TIMES
011100                 INDEXED BY RSLV-NDX.
011200         10  RSLV-MARKET-ID    PIC X(20).
011300         10  RSLV-WINNER       PIC X(03).
011400 01  RSLV-COUNT                PIC 9(05) COMP VALUE ZERO.
011500
011600*---------------------------------------------------------------*
011700*  LEDGER TABLE - LOADED ONCE AT 1000-INIT FROM ARBLDGR, WALKED  *
011800*  AND UPDATED IN PLACE BY 6000-SETTLE-LEDGER, REWRITTEN WHOLE   *
011900*  AT 8000-CLOSING.  EACH 280-BYTE SLOT IS A FLAT COPY OF ONE    *
012000*  TRADE-REC.                                                     *
012100*---------------------------------------------------------------*
012200 01  LEDGER-TABLE.
012300     05  TR-ENTRY OCCURS 500 TIMES
012400                 INDEXED BY TR-NDX
012500                 PIC X(280).
012600 01  TR-COUNT                  PIC 9(05) COMP VALUE ZERO.
012700
012800*---------------------------------------------------------------*
012900*  ACCOUNT WORK AREA - LOADED FROM ARBACCT AT 1000-INIT,         *
013000*  UPDATED IN MEMORY, REWRITTEN AT 8000-CLOSING.                 *
013100*---------------------------------------------------------------*
013200 01  ACCOUNT-WORK.
013300     05  ACCT-BALANCE          PIC S9(07)V99  COMP-3.
013400     05  ACCT-INITIAL          PIC 9(07)V99   COMP-3.
013500     05  ACCT-DAILY-LOSS       PIC 9(07)V99   COMP-3.
013600     05  ACCT-DAILY-TRADES     PIC 9(03)      COMP.
013700     05  FILLER                   PIC X(01).
013800
013900*---------------------------------------------------------------*
014000*  CONTROL-TOTALS WORK AREA - READ-ONLY FROM ARBCTOT.  PLUS      *
014100*  C-SETTLED, BUILT BY THIS STEP FOR THE TRAILER AND NOT     *
014200*  CARRIED BACK TO ARBCTOT (THERE IS NO STEP 4 TO READ IT).       *
014300*---------------------------------------------------------------*
014400 01  CTLCNT-WORK.
014500     05  C-READ-K             PIC 9(05) COMP.
014600     05  C-READ-P             PIC 9(05) COMP.
014700     05  C-MATCHED            PIC 9(05) COMP.
014800     05  C-EXEC-PERFECT       PIC 9(05) COMP.
014900     05  C-EXEC-NEAR          PIC 9(05) COMP.
015000     05  C-EXEC-PARTIAL       PIC 9(05) COMP.
015100     05  C-REJECTED           PIC 9(05) COMP.
015200     05  C-SETTLED            PIC 9(05) COMP VALUE ZERO.
015300     05  FILLER                   PIC X(01).
015400
015500*---------------------------------------------------------------*
015600*  RESOLUTION LOOKUP WORK AREA (6050-FIND-RESOLUTION).           *
015700*---------------------------------------------------------------*
015800 01  RESOLV-LOOKUP.
015900     05  SEARCH-MARKET-ID      PIC X(20).
016000     05  RESOLV-FOUND-SW       PIC X(01).
016100         88  RESOLV-FOUND              VALUE 'Y'.
016200         88  RESOLV-NOT-FOUND          VALUE 'N'.
016300     05  RESOLV-WINNER         PIC X(03).
016400     05  FILLER                   PIC X(01).
016500
016600*---------------------------------------------------------------*
016700*  SETTLEMENT WORK AREA (6100-SETTLE-ONE-TRADE).                 *
016800*---------------------------------------------------------------*
016900 01  SETTLE-WORK.
017000     05  TRADE-PAYOUT          PIC 9(09)V99  COMP-3.
017100     05  TRADE-REALIZED        PIC S9(09)V99 COMP-3.
017200     05  FILLER                   PIC X(01).
017300
017400*---------------------------------------------------------------*
017500*  SUMMARY WORK AREA (7000-SUMMARIZE).                            *
017600*---------------------------------------------------------------*
017700 01  SUMMARY-WORK.
017800     05  TOTAL-COST-COMMITTED  PIC 9(09)V99  COMP-3 VALUE ZERO.
017900     05  TOTAL-PROFIT-EXPECTED PIC S9(09)V99 COMP-3 VALUE ZERO.
018000     05  TOTAL-PROFIT-REALIZED PIC S9(09)V99 COMP-3 VALUE ZERO.
018100     05  FILLER                   PIC X(01).
018200
018300 PROCEDURE DIVISION.
018400
018500 0000-MAIN-CONTROL.
018600     PERFORM 1000-INIT.
018700     PERFORM 6000-SETTLE-LEDGER THRU 6000-X.
018800     PERFORM 7000-SUMMARIZE.
018900     PERFORM 8000-CLOSING.
019000     STOP RUN.
019100
019200*---------------------------------------------------------------*
019300*  1000 - OPEN FILES, LOAD THE RESOLUTION AND LEDGER TABLES,     *
019400*  PULL IN THE ACCOUNT AND THE CONTROL-TOTALS CARD.              *
019500*---------------------------------------------------------------*
019600 1000-INIT.
019700     OPEN INPUT  ARBRSLV
019800                 ARBLDGR
019900                 ARBACCT
020000                 ARBCTOT.
020100     OPEN EXTEND ARBRPT.
020200
020300     PERFORM 1100-LOAD-RESOLUTION THRU 1100-X
020400         UNTIL RESOLV-EOF.
020500     PERFORM 1200-LOAD-LEDGER THRU 1200-X
020600         UNTIL LEDGER-EOF.
020700
020800     READ ARBACCT
020900         AT END MOVE 'Y' TO ACCT-EOF-SW.
021000     MOVE AC-BALANCE      TO ACCT-BALANCE.
021100     MOVE AC-INITIAL       TO ACCT-INITIAL.
021200     MOVE AC-DAILY-LOSS    TO ACCT-DAILY-LOSS.
021300     MOVE AC-DAILY-TRADES  TO ACCT-DAILY-TRADES.
021400
021500     READ ARBCTOT
021600         AT END MOVE 'Y' TO CTOT-EOF-SW.
021700     MOVE CT-READ-K        TO C-READ-K.
021800     MOVE CT-READ-P        TO C-READ-P.
021900     MOVE CT-MATCHED       TO C-MATCHED.
022000     MOVE CT-EXEC-PERFECT  TO C-EXEC-PERFECT.
022100     MOVE CT-EXEC-NEAR     TO C-EXEC-NEAR.
022200     MOVE CT-EXEC-PARTIAL  TO C-EXEC-PARTIAL.
022300     MOVE CT-REJECTED      TO C-REJECTED.
022400
022500     CLOSE ARBRSLV ARBLDGR ARBACCT ARBCTOT.
022600
022700*---------------------------------------------------------------*
022800*  1100 - LOAD ONE RESOLUTION RECORD INTO THE TABLE.  UNRESOLVED *
022900*  MARKETS (RS-NOT-RESOLVED) ARE SKIPPED - THEY CANNOT SETTLE    *
023000*  ANYTHING YET.                                                  *
023100*---------------------------------------------------------------*
023200 1100-LOAD-RESOLUTION.
023300     READ ARBRSLV
023400         AT END
023500             MOVE 'Y' TO RESOLV-EOF-SW
023600             GO TO 1100-X.
023700     IF RS-NOT-RESOLVED
023800         GO TO 1100-X.
023900     ADD 1 TO RSLV-COUNT.
024000     SET RSLV-NDX TO RSLV-COUNT.
024100     MOVE RS-MARKET-ID TO RSLV-MARKET-ID(RSLV-NDX).
024200     MOVE RS-WINNER-CODE TO RSLV-WINNER(RSLV-NDX).
024300 1100-X.
024400     EXIT.
024500
024600*---------------------------------------------------------------*
024700*  1200 - LOAD ONE LEDGER RECORD INTO THE TABLE.                  *
024800*---------------------------------------------------------------*
024900 1200-LOAD-LEDGER.
025000     READ ARBLDGR
025100         AT END
025200             MOVE 'Y' TO LEDGER-EOF-SW
025300             GO TO 1200-X.
025400     ADD 1 TO TR-COUNT.
025500     SET TR-NDX TO TR-COUNT.
025600     MOVE TRADE-REC TO TR-ENTRY(TR-NDX).
025700 1200-X.
025800     EXIT.
025900
026000*---------------------------------------------------------------*
026100*  6000 - U8 SETTLEMENT PASS.  WALK THE WHOLE LEDGER TABLE ONCE; *
026200*  EACH PENDING TRADE WHOSE TWO LEG MARKETS HAVE BOTH RESOLVED   *
026300*  GETS SETTLED IN PLACE.                                         *
026400*---------------------------------------------------------------*
026500 6000-SETTLE-LEDGER.
026600     PERFORM 6100-SETTLE-ONE-TRADE THRU 6100-X
026700         VARYING TR-NDX FROM 1 BY 1
026800         UNTIL TR-NDX > TR-COUNT.
026900 6000-X.
027000     EXIT.
027100
027200*---------------------------------------------------------------*
027300*  6050 - LOOK UP ONE MARKET ID IN THE RESOLUTION TABLE.  CALLER *
027400*  SETS SEARCH-MARKET-ID BEFORE PERFORMING THIS PARAGRAPH.    *
027500*---------------------------------------------------------------*
027600 6050-FIND-RESOLUTION.
027700     MOVE 'N' TO RESOLV-FOUND-SW.
027800     MOVE SPACES TO RESOLV-WINNER.
027900     SET RSLV-NDX TO 1.
028000     PERFORM VARYING RSLV-NDX FROM 1 BY 1
028100         UNTIL RSLV-NDX > RSLV-COUNT
028200            OR RSLV-MARKET-ID(RSLV-NDX) = SEARCH-MARKET-ID.
028300     IF RSLV-NDX NOT > RSLV-COUNT
028400         MOVE 'Y' TO RESOLV-FOUND-SW
028500         MOVE RSLV-WINNER(RSLV-NDX) TO RESOLV-WINNER.
028600 6050-X.
028700     EXIT.
028800
028900*---------------------------------------------------------------*
029000*  6100 - SETTLE ONE LEDGER ENTRY.  PENDING TRADES ONLY; A       *
029100*  TRADE STAYS PENDING UNTIL BOTH OF ITS LEG MARKETS RESOLVE.    *
029200*  PAYOUT IS QUANTITY TIMES $1.00 PER WINNING LEG (R9/U8 - TWO   *
029300*  LEGS CANNOT BOTH WIN IN PRACTICE BUT THE RULE SUMS REGARDLESS *
029400*  OF THAT).                                                      *
029500*---------------------------------------------------------------*
029600 6100-SETTLE-ONE-TRADE.
029700     MOVE TR-ENTRY(TR-NDX) TO TRADE-REC.
029800     IF NOT TR-STATUS-PENDING
029900         GO TO 6100-X.
030000
030100     SET TR-LEG-NDX TO 1.
030200     MOVE LEG-MARKET-ID(1) TO SEARCH-MARKET-ID.
030300     PERFORM 6050-FIND-RESOLUTION THRU 6050-X.
030400     IF RESOLV-NOT-FOUND
030500         GO TO 6100-X.
030600     IF RESOLV-WINNER = LEG-TEAM-CODE(1)
030700         MOVE TR-QUANTITY TO TRADE-PAYOUT
030800     ELSE
030900         MOVE ZERO TO TRADE-PAYOUT.
031000
031100     MOVE LEG-MARKET-ID(2) TO SEARCH-MARKET-ID.
031200     PERFORM 6050-FIND-RESOLUTION THRU 6050-X.
031300     IF RESOLV-NOT-FOUND
031400         GO TO 6100-X.
031500     IF RESOLV-WINNER = LEG-TEAM-CODE(2)
031600         ADD TR-QUANTITY TO TRADE-PAYOUT.
031700
031800     MOVE 'S' TO TR-STATUS.
031900     MOVE TRADE-PAYOUT TO TR-SETTLED-AMT.
032000     COMPUTE TRADE-REALIZED = TRADE-PAYOUT - TR-COST-USD.
032100     MOVE TRADE-REALIZED TO TR-REALIZED-USD.
032200
032300     ADD TRADE-PAYOUT TO ACCT-BALANCE.
032400     IF ARB-MODE-LIVE AND TRADE-REALIZED < 0
032500         COMPUTE ACCT-DAILY-LOSS =
032600             ACCT-DAILY-LOSS + (0 - TRADE-REALIZED).
032700
032800     ADD 1 TO C-SETTLED.
032900     MOVE TRADE-REC TO TR-ENTRY(TR-NDX).
033000     PERFORM 6150-WRITE-SETTLE-LINE.
033100 6100-X.
033200     EXIT.
033300
033400*---------------------------------------------------------------*
033500*  6150 - WRITE ONE NEWLY-SETTLED TRADE TO THE SETTLEMENT        *
033600*  SECTION OF THE RUN REPORT.                                    *
033700*---------------------------------------------------------------*
033800 6150-WRITE-SETTLE-LINE.
033900     MOVE SPACES          TO RL-SETTLE-LINE.
034000     MOVE TR-ID           TO RL-S-TRADE-ID.
034100     MOVE TR-SETTLED-AMT  TO RL-S-PAYOUT.
034200     MOVE TR-REALIZED-USD TO RL-S-REALIZED-PROFIT.
034300     WRITE RL-SETTLE-LINE.
034400
034500*---------------------------------------------------------------*
034600*  7000 - U9 STATE SUMMARY.  TOTALS OVER THE WHOLE LEDGER: COST  *
034700*  COMMITTED, EXPECTED PROFIT (PENDING TRADES), REALIZED PROFIT  *
034800*  (SETTLED TRADES).                                              *
034900*---------------------------------------------------------------*
035000 7000-SUMMARIZE.
035100     PERFORM 7050-ACCUMULATE-ONE-TRADE THRU 7050-X
035200         VARYING TR-NDX FROM 1 BY 1
035300         UNTIL TR-NDX > TR-COUNT.
035400     PERFORM 7100-WRITE-TRAILER.
035500
035600*---------------------------------------------------------------*
035700*  7050 - FOLD ONE LEDGER ENTRY INTO THE RUN TOTALS.             *
035800*---------------------------------------------------------------*
035900 7050-ACCUMULATE-ONE-TRADE.
036000     MOVE TR-ENTRY(TR-NDX) TO TRADE-REC.
036100     ADD TR-COST-USD TO TOTAL-COST-COMMITTED.
036200     IF TR-STATUS-SETTLED
036300         ADD TR-REALIZED-USD TO TOTAL-PROFIT-REALIZED
036400     ELSE
036500         IF TR-STATUS-PENDING
036600             ADD TR-PROFIT-USD TO TOTAL-PROFIT-EXPECTED.
036700 7050-X.
036800     EXIT.
036900
037000*---------------------------------------------------------------*
037100*  7100 - WRITE THE CLOSING TRAILER LINE - CONTROL TOTALS FOR    *
037200*  THE WHOLE THREE-STEP RUN.                                      *
037300*---------------------------------------------------------------*
037400 7100-WRITE-TRAILER.
037500     MOVE SPACES TO RL-TRAILER-LINE.
037600     MOVE C-READ-K           TO RL-T-READ-K.
037700     MOVE C-READ-P           TO RL-T-READ-P.
037800     MOVE C-MATCHED          TO RL-T-MATCHED.
037900     MOVE C-EXEC-PERFECT     TO RL-T-EXEC-PERFECT.
038000     MOVE C-EXEC-NEAR        TO RL-T-EXEC-NEAR.
038100     MOVE C-EXEC-PARTIAL     TO RL-T-EXEC-PARTIAL.
038200     MOVE C-REJECTED         TO RL-T-REJECTED.
038300     MOVE C-SETTLED          TO RL-T-SETTLED.
038400     MOVE TOTAL-COST-COMMITTED  TO RL-T-COST-COMMITTED.
038500     MOVE TOTAL-PROFIT-EXPECTED TO RL-T-PROFIT-EXPECTED.
038600     MOVE TOTAL-PROFIT-REALIZED TO RL-T-PROFIT-REALIZED.
038700     MOVE ACCT-BALANCE        TO RL-T-ENDING-BALANCE.
038800     MOVE ACCT-DAILY-TRADES   TO RL-T-DAILY-TRADES.
038900     MOVE ACCT-DAILY-LOSS     TO RL-T-DAILY-LOSS.
039000     WRITE RL-TRAILER-LINE.
039100
039200*---------------------------------------------------------------*
039300*  8000 - REWRITE THE LEDGER AND THE ACCOUNT, THEN CLOSE THE     *
039400*  REPORT.                                                        *
039500*---------------------------------------------------------------*
039600 8000-CLOSING.
039700     OPEN OUTPUT ARBLDGR.
039800     PERFORM 8100-WRITE-LEDGER-ENTRY THRU 8100-X
039900         VARYING TR-NDX FROM 1 BY 1
040000         UNTIL TR-NDX > TR-COUNT.
040100     CLOSE ARBLDGR.
040200
040300     MOVE ACCT-BALANCE      TO AC-BALANCE.
040400     MOVE ACCT-INITIAL      TO AC-INITIAL.
040500     MOVE ACCT-DAILY-LOSS   TO AC-DAILY-LOSS.
040600     MOVE ACCT-DAILY-TRADES TO AC-DAILY-TRADES.
040700     OPEN OUTPUT ARBACCT.
040800     WRITE ACCOUNT-REC.
040900     CLOSE ARBACCT.
041000
041100     CLOSE ARBRPT.
041200
041300*---------------------------------------------------------------*
041400*  8100 - WRITE ONE LEDGER ENTRY BACK OUT, SETTLED OR STILL      *
041500*  PENDING.                                                       *
041600*---------------------------------------------------------------*
041700 8100-WRITE-LEDGER-ENTRY.
041800     MOVE TR-ENTRY(TR-NDX) TO TRADE-REC.
041900     WRITE TRADE-REC.
042000 8100-X.
042100     EXIT.
042200******************************************************************
042300*                        E N D                                   *
042400******************************************************************
042500
