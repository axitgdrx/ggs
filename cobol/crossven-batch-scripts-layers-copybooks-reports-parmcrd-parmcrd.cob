000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: PARM-REC                                          *
000400*                                                                *
000500* DESCRIPTION: ONE-RECORD RUN PARAMETER CARD.  CARRIES THE RUN   *
000600*              DATE AND THE TIMESTAMP STAMPED ONTO EVERY TRADE   *
000700*              RECORDED THIS RUN.  THIS SHOP'S OPERATIONS DOES   *
000800*              NOT LET BATCH STEPS READ THE SYSTEM CLOCK FOR     *
000900*              BUSINESS DATES - THE DATE CARD IS PUNCHED (NOW    *
001000*              KEYED) BY THE SCHEDULER AND READ HERE SO A RERUN  *
001100*              OF A BACK-DATED CYCLE STAMPS THE SAME DATE THE    *
001200*              ORIGINAL RUN WOULD HAVE USED.                     *
001300*                                                                *
001400* ______________________________________________________________*
001500*                                                                *
001600*          RECORD LENGTH : 040 POSITIONS.                        *
001700*          PREFIX        : PC.                                   *
001800*                                                                *
001900******************************************************************
002000* CHANGE LOG                                                     *
002100* DATE       PGMR   TKT        DESCRIPTION                       *
002200* ---------- ------ ---------- --------------------------------- *
002300* 04/11/1995 LMF    ARB-0203   ORIGINAL LAYOUT.                   *
002400******************************************************************
002500
002600 01  PARM-REC.
002700     05  PC-RUN-DATE                  PIC X(10).
002800     05  PC-RUN-TIMESTAMP             PIC X(26).
002900     05  FILLER                       PIC X(04).
003000******************************************************************
003100*                        E N D                                   *
003200******************************************************************
