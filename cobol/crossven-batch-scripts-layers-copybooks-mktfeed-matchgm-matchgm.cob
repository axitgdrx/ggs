000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: MATCHED-GAME-REC                                  *
000400*                                                                *
000500* DESCRIPTION: ONE GAME QUOTED ON BOTH VENUES, BUILT BY THE      *
000600*              INGEST STEP (ARBP010) AND CONSUMED BY THE ARB     *
000700*              SCAN STEP (ARBP020).  WORK-FILE RECORD ONLY - NOT *
000800*              PART OF THE PERSISTED LEDGER.                     *
000900*                                                                *
001000* ______________________________________________________________*
001100*                                                                *
001200*          RECORD LENGTH : 216 POSITIONS.                        *
001300*          PREFIX        : MG.                                   *
001400*                                                                *
001500******************************************************************
001600* CHANGE LOG                                                     *
001700* DATE       PGMR   TKT        DESCRIPTION                       *
001800* ---------- ------ ---------- --------------------------------- *
001900* 03/02/1991 RSH    ARB-0098   ORIGINAL LAYOUT, BUILT TO STOP     *
002000*                              ARBP010 FROM RE-DRIVING BOTH      *
002100*                              VENUE FEEDS INSIDE THE SCAN STEP. *
002200* 09/30/1993 LMF    ARB-0151   ADDED MG-GAME-KEY-X REDEFINES FOR  *
002300*                              THE DUPLICATE-GAME TABLE SEARCH.  *
002400******************************************************************
002500
002600 01  MATCHED-GAME-REC.
002700     05  MG-KEY.
002800         10  MG-AWAY-CODE             PIC X(03).
002900         10  MG-HOME-CODE             PIC X(03).
003000     05  MG-GAME-KEY-X REDEFINES MG-KEY
003100                                  PIC X(06).
003200     05  MG-NAMES.
003300         10  MG-AWAY-NAME             PIC X(30).
003400         10  MG-HOME-NAME             PIC X(30).
003500         10  MG-SPORT                 PIC X(10).
003600     05  MG-PRICES.
003700         10  MG-P-AWAY                PIC 9(03)V99 COMP-3.
003800         10  MG-P-HOME                PIC 9(03)V99 COMP-3.
003900         10  MG-K-AWAY                PIC 9(03)V99 COMP-3.
004000         10  MG-K-HOME                PIC 9(03)V99 COMP-3.
004100     05  MG-MARKET-IDS.
004200         10  MG-P-AWAY-MKT            PIC X(20).
004300         10  MG-P-HOME-MKT            PIC X(20).
004400         10  MG-K-AWAY-MKT            PIC X(20).
004500         10  MG-K-HOME-MKT            PIC X(20).
004600     05  FILLER                       PIC X(06).
004700******************************************************************
004800*                        E N D                                   *
004900******************************************************************
