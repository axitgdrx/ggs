000100******************************************************************
000200*                                                                *
000300* OBJECT NAME:  TEAM-MAP-REC                                     *
000400*                                                                *
000500* DESCRIPTION:  CANONICAL TEAM CODE CROSS-REFERENCE TABLE.       *
000600*               ONE ENTRY PER TRADEABLE TEAM/CLUB; MAPS EACH     *
000700*               VENUE'S OWN SPELLING OF THE TEAM NAME BACK TO    *
000800*               THE 3-CHARACTER CODE CARRIED ON EVERY LEDGER     *
000900*               RECORD.  LOADED ONCE AT THE START OF EACH RUN    *
001000*               AND HELD IN A WORKING-STORAGE TABLE FOR LOOKUP.  *
001100*               TM-ALIAS-P/TM-ALIAS-K CARRY THE HANDFUL OF ODD   *
001200*               SPELLINGS EACH VENUE USES FOR A TEAM BESIDES ITS *
001300*               NORMAL NAME (SHORT FORMS, OLD SPONSOR NAMES,     *
001400*               TICKER ABBREVIATIONS) - BLANK WHEN A TEAM HAS    *
001500*               NO ALTERNATE SPELLING ON THAT VENUE.             *
001600*                                                                *
001700* RECORD LENGTH: 218 SIGNIFICANT BYTES + 02 GROWTH FILLER.       *
001800* PREFIX:        TM.                                             *
001900*                                                                *
002000******************************************************************
002100* CHANGE LOG                                                     *
002200******************************************************************
002300* DATE       PGMR   TKT        DESCRIPTION                       *
002400* ---------- ------ ---------- --------------------------------- *
002500* 06/14/1989 RSH    ARB-0012   ORIGINAL LAYOUT - CODE/NAME-P/    *
002600*                              NAME-K ONLY.                      *
002700* 03/02/1991 RSH    ARB-0098   ADDED TM-NAME-FULL FOR THE WIRE   *
002800*                              FEEDS THAT DO NOT SPEAK EITHER    *
002900*                              VENUE'S SHORT NAME.                *
003000* 11/19/1998 GDP    ARB-Y2K1   Y2K SCAN OF THIS COPYBOOK - NO    *
003100*                              DATE FIELDS PRESENT, NO CHANGE.   *
003200* 06/02/2003 GDP    ARB-0299   ADDED TM-ALIAS-P AND TM-ALIAS-K - *
003300*                              THE NORMALIZATION PASS WAS        *
003400*                              DROPPING A HANDFUL OF GAMES EVERY *
003500*                              NIGHT BECAUSE ONE VENUE OR THE    *
003600*                              OTHER SPELLS A TEAM'S NAME A      *
003700*                              SECOND WAY (SHORT FORM OR TICKER  *
003800*                              ABBREVIATION) THAT NEVER MATCHED  *
003900*                              TM-NAME-P/TM-NAME-K.  TWO ALIAS    *
004000*                              SLOTS PER VENUE COVERS EVERY CASE *
004100*                              SEEN SO FAR.                       *
004200******************************************************************
004300 01  TEAM-MAP-REC.
004400     05  TM-CODE                      PIC X(03).
004500     05  TM-NAME-P                    PIC X(30).
004600     05  TM-NAME-K                    PIC X(30).
004700     05  TM-NAME-FULL                 PIC X(35).
004800     05  TM-ALIAS-P OCCURS 2 TIMES     PIC X(30).
004900     05  TM-ALIAS-K OCCURS 2 TIMES     PIC X(30).
005000     05  FILLER                       PIC X(02).
005100******************************************************************
005200*                        E N D                                   *
005300******************************************************************
