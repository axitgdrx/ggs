000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: ACCOUNT-REC                                       *
000400*                                                                *
000500* DESCRIPTION: THE SINGLE RISK-CAPITAL ACCOUNT CARRIED ACROSS    *
000600*              THE WHOLE RUN.  ONE RECORD ONLY - THERE IS NO     *
000700*              MULTI-ACCOUNT SUPPORT IN THIS SYSTEM.  AC-BALANCE *
000800*              IS DEBITED BY ARBP020 AT TRADE TIME AND CREDITED  *
000900*              BY ARBP030 AT SETTLEMENT.  AC-DAILY-LOSS AND      *
001000*              AC-DAILY-TRADES RESET AT THE START OF EACH RUN.   *
001100*                                                                *
001200* ______________________________________________________________*
001300*                                                                *
001400*          RECORD LENGTH : 023 POSITIONS.                        *
001500*          PREFIX        : AC.                                   *
001600*                                                                *
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* DATE       PGMR   TKT        DESCRIPTION                       *
002000* ---------- ------ ---------- --------------------------------- *
002100* 03/02/1991 RSH    ARB-0098   ORIGINAL LAYOUT - AC-BALANCE AND   *
002200*                              AC-INITIAL ONLY.                   *
002300* 04/11/1995 LMF    ARB-0203   ADDED AC-DAILY-LOSS AND AC-DAILY-  *
002400*                              TRADES FOR THE R11 RISK GATE.      *
002500******************************************************************
002600
002700 01  ACCOUNT-REC.
002800     05  AC-BALANCE                   PIC S9(07)V99  COMP-3.
002900     05  AC-INITIAL                   PIC 9(07)V99   COMP-3
003000                                       VALUE 10000.00.
003100     05  AC-DAILY-LOSS                PIC 9(07)V99   COMP-3.
003200     05  AC-DAILY-TRADES              PIC 9(03)       COMP-3.
003300     05  FILLER                       PIC X(04).
003400******************************************************************
003500*                        E N D                                   *
003600******************************************************************
