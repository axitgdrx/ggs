000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: VENUE-P-GAME-REC                                  *
000400*                                                                *
000500* DESCRIPTION: ONE GAME AS QUOTED BY VENUE-P.  VENUE-P POSTS A   *
000600*              SINGLE 3-WAY MARKET PER GAME, SO BOTH SIDES'      *
000700*              RAW PRICES ARRIVE TOGETHER - THEY ARE HELD RAW,   *
000800*              NOT RESCALED TO 100, SO THE DRAW PROBABILITY IS   *
000900*              NOT LOST BEFORE MATCHING.                          *
001000*                                                                *
001100* ______________________________________________________________*
001200*                                                                *
001300*          RECORD LENGTH : 122 POSITIONS.                        *
001400*          PREFIX        : PM.                                   *
001500*                                                                *
001600******************************************************************
001700* CHANGE LOG                                                     *
001800* DATE       PGMR   TKT        DESCRIPTION                       *
001900* ---------- ------ ---------- --------------------------------- *
002000* 06/14/1989 RSH    ARB-0012   ORIGINAL LAYOUT.                   *
002100* 04/11/1995 LMF    ARB-0203   ADDED PM-SPORT SO THE SAME LAYOUT  *
002200*                              COULD CARRY ESPORTS FEEDS, NOT    *
002300*                              JUST FOOTBALL.                    *
002400* 11/19/1998 GDP    ARB-Y2K1   Y2K SCAN - NO DATE FIELDS HERE,    *
002500*                              NO CHANGE REQUIRED.                *
002600******************************************************************
002700
002800 01  VENUE-P-GAME-REC.
002900     05  PM-TEAM-NAMES.
003000         10  PM-AWAY-NAME             PIC X(30).
003100         10  PM-HOME-NAME             PIC X(30).
003200     05  PM-PRICES.
003300         10  PM-AWAY-PRICE            PIC 9(03)V99 COMP-3.
003400         10  PM-HOME-PRICE            PIC 9(03)V99 COMP-3.
003500     05  PM-MARKET-IDS.
003600         10  PM-AWAY-MKT-ID           PIC X(20).
003700         10  PM-HOME-MKT-ID           PIC X(20).
003800     05  PM-SPORT                     PIC X(10).
003900         88  PM-SPORT-FOOTBALL                VALUE 'FOOTBALL  '.
004000         88  PM-SPORT-ESPORTS                 VALUE 'ESPORTS   '.
004100     05  FILLER                       PIC X(02).
004200******************************************************************
004300*                        E N D                                   *
004400******************************************************************
