000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       ARBP020.
000300 AUTHOR.           R S HENNIG.
000400 INSTALLATION.     PALISADE CAPITAL - QUANTITATIVE TRADING.
000500 DATE-WRITTEN.     06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.         COMPANY CONFIDENTIAL - TRADING STRATEGY.
000800******************************************************************
000900*                                                                *
001000*   A R B P 0 2 0  --  CROSS-VENUE ARB RUN, STEP 2 OF 3          *
001100*   ARBITRAGE SCAN, RISK CONTROLS AND TRADE RECORDING            *
001200*                                                                *
001300*   READS THE MATCHED-GAME WORK FILE ARBP010 BUILT, SCANS EACH   *
001400*   GAME FOR A RISK-FREE ARBITRAGE, SIZES AND SCREENS ANY        *
001500*   OPPORTUNITY FOUND, AND - WHEN ONE CLEARS EVERY GATE -        *
001600*   APPENDS A TRADE TO THE LEDGER AND DEBITS THE RISK-CAPITAL    *
001700*   ACCOUNT.  RUNS IN EITHER PAPER (SIMULATION) OR LIVE MODE     *
001800*   PER THE UPSI-0 SWITCH SET BY THE STEP'S EXEC PARM.  LIVE     *
001900*   MODE ADDS THE DAILY-TRADE / POSITION / DAILY-LOSS RISK GATE  *
002000*   AND THE TWO-LEG ORDER PLACEMENT WITH COMPENSATING CANCEL.    *
002100*                                                                *
002200*   RUN AS STEP 2 OF THE NIGHTLY ARB JOB, AFTER ARBP010.          *
002300*                                                                *
002400******************************************************************
002500* CHANGE LOG                                                     *
002600* DATE       PGMR   TKT        DESCRIPTION                       *
002700* ---------- ------ ---------- --------------------------------- *
002800* 06/14/1989 RSH    ARB-0098   ORIGINAL PROGRAM - PAPER ENGINE    *
002900*                              ONLY.  BEST-LEG SELECTION (R3),    *
003000*                              CLASSIFICATION (R6) AND SIZING     *
003100*                              (R7) WRITTEN HERE FIRST.            *
003200* 03/02/1991 RSH    ARB-0098   ADDED THE LEDGER REWRITE AND THE   *
003300*                              DUPLICATE-TRADE / BALANCE CHECKS   *
003400*                              (R9) - THE FIRST CUT JUST APPENDED *
003500*                              AND NEVER LOOKED AT WHAT WAS       *
003600*                              ALREADY ON FILE.                    *
003700* 09/30/1993 LMF    ARB-0151   SPLIT THE JOB INTO THREE STEPS;    *
003800*                              THIS STEP NOW READS AND REWRITES   *
003900*                              ARBCTOT SO THE RUN TOTALS SURVIVE  *
004000*                              INTO STEP 3.                        *
004100* 04/11/1995 LMF    ARB-0203   ADDED LIVE MODE - UPSI-0 RISK GATE *
004200*                              (R11), CROSS-VENUE STRATEGY         *
004300*                              SELECTION (R4/U6) FOR LIVE SIZING  *
004400*                              (R10), AND THE TWO-LEG ORDER        *
004500*                              PLACEMENT PARAGRAPH.                *
004600* 11/19/1998 GDP    ARB-Y2K1   Y2K SCAN - TR-TIMESTAMP COMES      *
004700*                              STRAIGHT OFF THE PARM CARD, NO      *
004800*                              2-DIGIT YEAR MATH IN THIS PROGRAM. *
004900* 02/08/2001 GDP    ARB-0266   ADDED THE PER-LEG SLIPPAGE         *
005000*                              BREAKOUT (TR-SLIP-USD / LEG-SLIP-  *
005100*                              USD) TO MATCH THE REVISED TRADE     *
005200*                              LAYOUT.                              *
005300* 05/19/2003 GDP    ARB-0301   ADDED 5250-NORMALIZE-RISK-DETAIL -  *
005400*                              THE OLD MIXED-CASE/UNDERSCORE      *
005500*                              SCREEN SCRAPE IS LONG GONE BUT THE  *
005600*                              SHAPE CHECK ON THE RISK DETAIL       *
005700*                              FIELDS STAYED USEFUL FOR CATCHING   *
005800*                              A BAD R3/R4 CALC BEFORE THE GATE.   *
005900* 11/03/2006 GDP    ARB-0344   DROPPED THE AD-HOC WS- PREFIX FROM *
006000*                              WORKING-STORAGE, NO FUNCTIONAL     *
006100*                              CHANGE - BRINGS THIS PROGRAM BACK  *
006200*                              IN LINE WITH SHOP NAMING STANDARDS.*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON STATUS IS ARB-MODE-LIVE
007000            OFF STATUS IS ARB-MODE-PAPER.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT ARBMTCH ASSIGN TO ARBMTCH
007500         ORGANIZATION IS SEQUENTIAL.
007600     SELECT ARBLDGR ASSIGN TO ARBLDGR
007700         ORGANIZATION IS SEQUENTIAL.
007800     SELECT ARBACCT ASSIGN TO ARBACCT
007900         ORGANIZATION IS SEQUENTIAL.
008000     SELECT ARBPARM ASSIGN TO ARBPARM
008100         ORGANIZATION IS SEQUENTIAL.
008200     SELECT ARBCTOT ASSIGN TO ARBCTOT
008300         ORGANIZATION IS SEQUENTIAL.
008400     SELECT ARBRPT  ASSIGN TO ARBRPT
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  ARBMTCH
009000     LABEL RECORD IS STANDARD.
009100     COPY MATCHGM.
009200
009300 FD  ARBLDGR
009400     LABEL RECORD IS STANDARD.
009500     COPY TRADE.
009600
009700 FD  ARBACCT
009800     LABEL RECORD IS STANDARD.
009900     COPY ACCT.
010000
010100 FD  ARBPARM
010200     LABEL RECORD IS STANDARD.
010300     COPY PARMCRD.
010400
010500 FD  ARBCTOT
010600     LABEL RECORD IS STANDARD.
010700     COPY CTLCNT.
010800
010900 FD  ARBRPT
011000     LABEL RECORD IS OMITTED.
011100     COPY RPTLINE.
011200
011300 WORKING-STORAGE SECTION.
011400
011500*---------------------------------------------------------------*
011600*  END-OF-FILE SWITCHES                                          *
011700*---------------------------------------------------------------*
011800 01  MATCHGM-EOF-SW            PIC X(01) VALUE 'N'.
011900     88  MATCHGM-EOF                     VALUE 'Y'.
012000 01  LEDGER-EOF-SW             PIC X(01) VALUE 'N'.
012100     88  LEDGER-EOF                      VALUE 'Y'.
012200 01  PARM-EOF-SW               PIC X(01) VALUE 'N'.
012300 01  ACCT-EOF-SW               PIC X(01) VALUE 'N'.
012400 01  CTOT-EOF-SW               PIC X(01) VALUE 'N'.
012500
012600 01  RUN-TIMESTAMP             PIC X(26).
012700
012800*---------------------------------------------------------------*
012900*  ACCOUNT WORK AREA - LOADED FROM ARBACCT AT 1000-INIT,         *
013000*  UPDATED IN MEMORY, REWRITTEN AT 8000-CLOSING.                 *
013100*---------------------------------------------------------------*
013200 01  ACCOUNT-WORK.
013300     05  ACCT-BALANCE          PIC S9(07)V99  COMP-3.
013400     05  ACCT-INITIAL          PIC 9(07)V99   COMP-3.
013500     05  ACCT-DAILY-LOSS       PIC 9(07)V99   COMP-3.
013600     05  ACCT-DAILY-TRADES     PIC 9(03)      COMP.
013700     05  FILLER                   PIC X(01).
013800
013900*---------------------------------------------------------------*
014000*  CONTROL-TOTALS WORK AREA - READ-K/READ-P/MATCHED CARRIED      *
014100*  THROUGH FROM ARBP010; THE EXEC-*/REJECTED FIELDS ARE BUILT    *
014200*  BY THIS STEP AND REWRITTEN AT 8000-CLOSING.                   *
014300*---------------------------------------------------------------*
014400 01  CTLCNT-WORK.
014500     05  C-READ-K             PIC 9(05) COMP.
014600     05  C-READ-P             PIC 9(05) COMP.
014700     05  C-MATCHED            PIC 9(05) COMP.
014800     05  C-EXEC-PERFECT       PIC 9(05) COMP VALUE ZERO.
014900     05  C-EXEC-NEAR          PIC 9(05) COMP VALUE ZERO.
015000     05  C-EXEC-PARTIAL       PIC 9(05) COMP VALUE ZERO.
015100     05  C-REJECTED           PIC 9(05) COMP VALUE ZERO.
015200     05  FILLER                   PIC X(01).
015300
015400*---------------------------------------------------------------*
015500*  R9 - IN-MEMORY COPY OF THE LEDGER.  LOADED FROM ARBLDGR AT    *
015600*  1000-INIT, EXTENDED AT 5800-RECORD-TRADE, REWRITTEN WHOLE AT  *
015700*  8000-CLOSING.  EACH 280-BYTE SLOT IS A FLAT COPY OF ONE       *
015800*  TRADE-REC; THE KEY-VIEW REDEFINES IT FOR THE DUPLICATE-TRADE  *
015900*  SEARCH (R9) WITHOUT NEEDING TO BREAK OUT EVERY FIELD.          *
016000*---------------------------------------------------------------*
016100 01  LEDGER-TABLE.
016200     05  TR-ENTRY OCCURS 500 TIMES
016300                 INDEXED BY TR-NDX
016400                 PIC X(280).
016500 01  TR-COUNT                  PIC 9(05) COMP VALUE ZERO.
016600
016700 01  TR-ENTRY-KEY REDEFINES LEDGER-TABLE.
016800     05  TR-KEY-ENTRY OCCURS 500 TIMES
016900                 INDEXED BY TR-KEY-NDX.
017000         10  TR-KEY-ID         PIC X(12).
017100         10  TR-KEY-TIMESTAMP  PIC X(26).
017200         10  TR-KEY-SPORT      PIC X(10).
017300         10  TR-KEY-STATUS     PIC X(01).
017400             88  TR-KEY-PENDING        VALUE 'P'.
017500             88  TR-KEY-LOCKED          VALUE 'L'.
017600         10  FILLER               PIC X(231).
017700
017800*---------------------------------------------------------------*
017900*  U5/U6 - VENUE FEE AND SLIPPAGE CONSTANTS.                     *
018000*---------------------------------------------------------------*
018100 01  FEE-CONSTANTS.
018200     05  P-MULT                PIC 9V9999 COMP-3 VALUE 1.0250.
018300     05  K-MULT                PIC 9V9999 COMP-3 VALUE 1.0750.
018400     05  FEE-RATE-P            PIC 9V9999 COMP-3 VALUE 0.0200.
018500     05  FEE-RATE-K            PIC 9V9999 COMP-3 VALUE 0.0700.
018600     05  SLIP-RATE             PIC 9V9999 COMP-3 VALUE 0.0050.
018700     05  FILLER                   PIC X(01).
018800
018900 01  EFF-PRICES.
019000     05  P-AWAY-EFF            PIC 9(03)V9999 COMP-3.
019100     05  K-AWAY-EFF            PIC 9(03)V9999 COMP-3.
019200     05  P-HOME-EFF            PIC 9(03)V9999 COMP-3.
019300     05  K-HOME-EFF            PIC 9(03)V9999 COMP-3.
019400     05  FILLER                   PIC X(01).
019500
019600*---------------------------------------------------------------*
019700*  R3 - BEST-LEG SELECTION RESULT, ONE SIDE INDEPENDENT OF THE   *
019800*  OTHER.  THIS IS THE LEG PAIR THAT ACTUALLY GOES ON THE        *
019900*  TRADE RECORD IN BOTH MODES.                                    *
020000*---------------------------------------------------------------*
020100 01  SELECTED-LEGS.
020200     05  SEL-AWAY-VENUE        PIC X(01).
020300         88  SEL-AWAY-IS-P             VALUE 'P'.
020400         88  SEL-AWAY-IS-K             VALUE 'K'.
020500     05  SEL-HOME-VENUE        PIC X(01).
020600         88  SEL-HOME-IS-P             VALUE 'P'.
020700         88  SEL-HOME-IS-K             VALUE 'K'.
020800     05  SEL-AWAY-PRICE        PIC 9(03)V99   COMP-3.
020900     05  SEL-HOME-PRICE        PIC 9(03)V99   COMP-3.
021000     05  SEL-AWAY-EFF          PIC 9(03)V9999 COMP-3.
021100     05  SEL-HOME-EFF          PIC 9(03)V9999 COMP-3.
021200     05  SEL-AWAY-MKT          PIC X(20).
021300     05  SEL-HOME-MKT          PIC X(20).
021400     05  SEL-AWAY-FEE-RATE     PIC 9V9999 COMP-3.
021500     05  SEL-HOME-FEE-RATE     PIC 9V9999 COMP-3.
021600     05  FILLER                   PIC X(01).
021700
021800*---------------------------------------------------------------*
021900*  R4/U6 - CROSS-VENUE STRATEGY SELECTION, USED FOR THE REPORTED *
022000*  GROSS/NET/ROI FIGURES AND FOR LIVE SIZING (R10).               *
022100*---------------------------------------------------------------*
022200 01  STRATEGY-WORK.
022300     05  STRAT-1-COST          PIC 9(03)V9999 COMP-3.
022400     05  STRAT-2-COST          PIC 9(03)V9999 COMP-3.
022500     05  R4-AWAY-VENUE         PIC X(01).
022600     05  R4-HOME-VENUE         PIC X(01).
022700     05  R4-AWAY-PRICE         PIC 9(03)V99   COMP-3.
022800     05  R4-HOME-PRICE         PIC 9(03)V99   COMP-3.
022900     05  R4-TOTAL-COST         PIC 9(03)V9999 COMP-3.
023000     05  R4-GROSS-COST         PIC 9(03)V99   COMP-3.
023100     05  R4-GROSS-EDGE         PIC S9(03)V99   COMP-3.
023200     05  R4-NET-EDGE           PIC S9(03)V9999 COMP-3.
023300     05  R4-ROI-PCT            PIC S9(05)V9999 COMP-3.
023400     05  FILLER                   PIC X(01).
023500
023600*---------------------------------------------------------------*
023700*  R6 - ARB CLASSIFICATION WORK AREA.                             *
023800*---------------------------------------------------------------*
023900 01  CLASS-WORK.
024000     05  TOTAL-COST-PU         PIC 9(03)V9999 COMP-3.
024100     05  ARB-TYPE-CODE         PIC X(01).
024200         88  ARB-IS-PERFECT            VALUE '1'.
024300         88  ARB-IS-NEAR               VALUE '2'.
024400         88  ARB-IS-PARTIAL            VALUE '3'.
024500     05  GAP-AWAY               PIC S9(03)V99 COMP-3.
024600     05  GAP-HOME               PIC S9(03)V99 COMP-3.
024700     05  FILLER                   PIC X(01).
024800
024900*---------------------------------------------------------------*
025000*  R7/R10 - SIZING WORK AREA.                                     *
025100*---------------------------------------------------------------*
025200 01  SIZE-WORK.
025300     05  TARGET-UNITS          PIC 9(05)V99 COMP-3 VALUE 100.00.
025400     05  LIVE-BET-UNITS        PIC 9(05)V99 COMP-3 VALUE 100.00.
025500     05  UNITS                 PIC 9(07)V99 COMP-3.
025600     05  QUANTITY              PIC 9(07)V99 COMP-3.
025700     05  COST-USD              PIC S9(09)V99 COMP-3.
025800     05  PAYOUT-USD            PIC 9(09)V99   COMP-3.
025900     05  PROFIT-USD            PIC S9(09)V99 COMP-3.
026000     05  ROI-PCT               PIC S9(05)V9999 COMP-3.
026100     05  FILLER                   PIC X(01).
026200
026300*---------------------------------------------------------------*
026400*  R8 - ROI SCREEN WORK AREA.                                     *
026500*---------------------------------------------------------------*
026600 01  ROI-SCREEN-WORK.
026700     05  MIN-ROI-CFG           PIC S9(03)V9999 COMP-3 VALUE 0.0000.
026800     05  ROI-THRESHOLD         PIC S9(03)V9999 COMP-3.
026900     05  FILLER                   PIC X(01).
027000
027100*---------------------------------------------------------------*
027200*  R11 - LIVE RISK GATE CONSTANTS AND WORK AREA.                  *
027300*---------------------------------------------------------------*
027400 01  RISK-WORK.
027500     05  DAILY-TRADE-MAX       PIC 9(03) COMP VALUE 10.
027600     05  POSITION-MAX          PIC 9(07)V99 COMP-3 VALUE 1000.00.
027700     05  DAILY-LOSS-MAX        PIC 9(07)V99 COMP-3 VALUE 500.00.
027800     05  RISK-EST-COST         PIC S9(09)V99 COMP-3.
027900     05  FILLER                   PIC X(01).
028000
028100*---------------------------------------------------------------*
028200*  R11 - TWO-LEG ORDER PLACEMENT WORK AREA.  ORDER PLACEMENT IS  *
028300*  AN ALWAYS-SUCCEEDING INTERNAL STEP (NO HTTP CLIENT IN THIS    *
028400*  SHOP'S BATCH WINDOW) BUT THE COMPENSATING-CANCEL LOGIC BELOW  *
028500*  STAYS IN PLACE FOR WHEN THE REAL ORDER GATEWAY IS WIRED IN.    *
028600*---------------------------------------------------------------*
028700 01  ORDER-WORK.
028800     05  ORDER-SEQ             PIC 9(07) COMP VALUE ZERO.
028900     05  ORDER-ID-AWAY         PIC 9(07) COMP.
029000     05  ORDER-ID-HOME         PIC 9(07) COMP.
029100     05  ORDER-AWAY-OK-SW      PIC X(01).
029200     05  ORDER-HOME-OK-SW      PIC X(01).
029300     05  FILLER                   PIC X(01).
029400
029500*---------------------------------------------------------------*
029600*  R11 - LIVE-MODE ERROR LOG, CAPPED AT THE MOST RECENT 100      *
029700*  ENTRIES.  ERR-NEXT-NDX WRAPS BACK TO 1 SO THE OLDEST       *
029800*  ENTRY IS THE ONE OVERWRITTEN.                                  *
029900*---------------------------------------------------------------*
030000 01  ERROR-LOG.
030100     05  ERR-ENTRY OCCURS 100 TIMES INDEXED BY ERR-NDX.
030200         10  ERR-TEXT          PIC X(60).
030300     05  ERR-NEXT-NDX          PIC 9(03) COMP VALUE 1.
030400     05  ERR-COUNT             PIC 9(03) COMP VALUE 0.
030500
030600 01  REJECT-WORK.
030700     05  REJECT-SW             PIC X(01) VALUE 'N'.
030800         88  REJECTED                  VALUE 'Y'.
030900         88  ACCEPTED                  VALUE 'N'.
031000     05  REJECT-REASON         PIC X(70).
031100
031200 01  GAME-ID                   PIC X(07).
031300 01  DUP-FOUND-SW              PIC X(01).
031400
031500 01  EDIT-FIELDS.
031600     05  ED-QTY                PIC ZZZZ9.99.
031700     05  ED-COST               PIC ZZZZZ9.99.
031800     05  ED-PROFIT             PIC -ZZZZ9.99.
031900     05  ED-ROI                PIC -ZZ9.99.
032000     05  FILLER                   PIC X(01).
032100
032200 PROCEDURE DIVISION.
032300
032400 0000-MAIN-CONTROL.
032500     PERFORM 1000-INIT.
032600     PERFORM 5000-SCAN-MATCHED-GAME
032700         UNTIL MATCHGM-EOF.
032800     PERFORM 8000-CLOSING.
032900     STOP RUN.
033000
033100*---------------------------------------------------------------*
033200*  1000 - OPEN FILES, PULL IN THE RUN TIMESTAMP, THE ACCOUNT AND *
033300*  CONTROL-TOTALS CARDS, AND THE EXISTING LEDGER.                *
033400*---------------------------------------------------------------*
033500 1000-INIT.
033600     OPEN INPUT  ARBMTCH
033700                 ARBLDGR
033800                 ARBACCT
033900                 ARBPARM
034000                 ARBCTOT.
034100     OPEN EXTEND ARBRPT.
034200
034300     READ ARBPARM
034400         AT END MOVE 'Y' TO PARM-EOF-SW.
034500     MOVE PC-RUN-TIMESTAMP TO RUN-TIMESTAMP.
034600
034700     READ ARBACCT
034800         AT END MOVE 'Y' TO ACCT-EOF-SW.
034900     MOVE AC-BALANCE  TO ACCT-BALANCE.
035000     MOVE AC-INITIAL  TO ACCT-INITIAL.
035100     MOVE ZERO        TO ACCT-DAILY-LOSS ACCT-DAILY-TRADES.
035200
035300     READ ARBCTOT
035400         AT END MOVE 'Y' TO CTOT-EOF-SW.
035500     MOVE CT-READ-K    TO C-READ-K.
035600     MOVE CT-READ-P    TO C-READ-P.
035700     MOVE CT-MATCHED   TO C-MATCHED.
035800
035900     PERFORM 1100-LOAD-LEDGER THRU 1100-X
036000         UNTIL LEDGER-EOF.
036100     CLOSE ARBLDGR ARBACCT ARBCTOT ARBPARM.
036200
036300     READ ARBMTCH
036400         AT END MOVE 'Y' TO MATCHGM-EOF-SW.
036500
036600*---------------------------------------------------------------*
036700*  1100 - LOAD ONE EXISTING LEDGER RECORD INTO THE TABLE.        *
036800*---------------------------------------------------------------*
036900 1100-LOAD-LEDGER.
037000     READ ARBLDGR
037100         AT END
037200             MOVE 'Y' TO LEDGER-EOF-SW
037300             GO TO 1100-X.
037400     ADD 1 TO TR-COUNT.
037500     SET TR-NDX TO TR-COUNT.
037600     MOVE TRADE-REC TO TR-ENTRY(TR-NDX).
037700 1100-X.
037800     EXIT.
037900
038000*---------------------------------------------------------------*
038100*  5000 - SCAN ONE MATCHED-GAME RECORD THROUGH EVERY GATE IN     *
038200*  ORDER: BEST LEG (R3), VALIDITY (R5), LIVE RISK GATE (R11) -    *
038300*  MUST RUN BEFORE STRATEGY SELECTION PER THE RISK DESK'S RULE    *
038400*  (CHECK THE LIMITS ON THE RAW ESTIMATE BEFORE SPENDING ANY      *
038500*  MORE CYCLES ON A GAME THAT IS GOING TO BE BLOCKED ANYWAY) -    *
038600*  THEN STRATEGY (R4/U6), CLASSIFICATION (R6), RISK-DETAIL        *
038700*  NORMALIZATION (R12), SIZING (R7/R10), ROI SCREEN (R8),         *
038800*  DUPLICATE/BALANCE (R9), ORDER PLACEMENT (R11).  THE FIRST      *
038900*  GATE THAT SETS REJECT-SW ENDS THE SCAN FOR THIS GAME AND    *
039000*  THE REPORT LINE IS WRITTEN AS A REJECTION.                     *
039100*---------------------------------------------------------------*
039200 5000-SCAN-MATCHED-GAME.
039300     MOVE MG-AWAY-CODE TO GAME-ID(1:3).
039400     MOVE '@'          TO GAME-ID(4:1).
039500     MOVE MG-HOME-CODE TO GAME-ID(5:3).
039600
039700     PERFORM 5100-SELECT-BEST-LEG THRU 5100-X.
039800     PERFORM 5050-VALIDATE-GAME THRU 5050-X.
039900     IF REJECTED
040000         ADD 1 TO C-REJECTED
040100         PERFORM 5900-WRITE-DETAIL-LINE
040200         GO TO 5000-X.
040300
040400     PERFORM 5700-RISK-GATE THRU 5700-X.
040500     IF REJECTED
040600         ADD 1 TO C-REJECTED
040700         PERFORM 5900-WRITE-DETAIL-LINE
040800         GO TO 5000-X.
040900
041000     PERFORM 5200-SELECT-STRATEGY THRU 5200-X.
041100     PERFORM 5300-CLASSIFY-ARB THRU 5300-X.
041200     IF REJECTED
041300         ADD 1 TO C-REJECTED
041400         PERFORM 5900-WRITE-DETAIL-LINE
041500         GO TO 5000-X.
041600
041700     PERFORM 5250-NORMALIZE-RISK-DETAIL THRU 5250-X.
041800     IF REJECTED
041900         ADD 1 TO C-REJECTED
042000         PERFORM 5900-WRITE-DETAIL-LINE
042100         GO TO 5000-X.
042200
042300     IF ARB-MODE-LIVE
042400         PERFORM 5450-SIZE-TRADE-LIVE THRU 5450-X
042500     ELSE
042600         PERFORM 5400-SIZE-TRADE THRU 5400-X.
042700
042800     PERFORM 5500-ROI-SCREEN THRU 5500-X.
042900     IF REJECTED
043000         ADD 1 TO C-REJECTED
043100         PERFORM 5900-WRITE-DETAIL-LINE
043200         GO TO 5000-X.
043300
043400     PERFORM 5600-DUP-BALANCE-CHECK THRU 5600-X.
043500     IF REJECTED
043600         ADD 1 TO C-REJECTED
043700         PERFORM 5900-WRITE-DETAIL-LINE
043800         GO TO 5000-X.
043900
044000     PERFORM 5750-PLACE-ORDERS THRU 5750-X.
044100     IF REJECTED
044200         ADD 1 TO C-REJECTED
044300         PERFORM 5900-WRITE-DETAIL-LINE
044400         GO TO 5000-X.
044500
044600     PERFORM 5800-RECORD-TRADE.
044700     PERFORM 5900-WRITE-DETAIL-LINE.
044800 5000-X.
044900     READ ARBMTCH
045000         AT END MOVE 'Y' TO MATCHGM-EOF-SW.
045100
045200*---------------------------------------------------------------*
045300*  5100 - R3 BEST-LEG SELECTION.  EACH SIDE PICKS THE VENUE      *
045400*  WITH THE STRICTLY LOWER EFFECTIVE PRICE, INDEPENDENTLY OF     *
045500*  THE OTHER SIDE - A TIE GOES TO VENUE-K.                        *
045600*---------------------------------------------------------------*
045700 5100-SELECT-BEST-LEG.
045800     COMPUTE P-AWAY-EFF = MG-P-AWAY * P-MULT.
045900     COMPUTE K-AWAY-EFF = MG-K-AWAY * K-MULT.
046000     COMPUTE P-HOME-EFF = MG-P-HOME * P-MULT.
046100     COMPUTE K-HOME-EFF = MG-K-HOME * K-MULT.
046200
046300     IF P-AWAY-EFF < K-AWAY-EFF
046400         MOVE 'P'            TO SEL-AWAY-VENUE
046500         MOVE MG-P-AWAY       TO SEL-AWAY-PRICE
046600         MOVE P-AWAY-EFF   TO SEL-AWAY-EFF
046700         MOVE MG-P-AWAY-MKT   TO SEL-AWAY-MKT
046800         MOVE FEE-RATE-P   TO SEL-AWAY-FEE-RATE
046900     ELSE
047000         MOVE 'K'            TO SEL-AWAY-VENUE
047100         MOVE MG-K-AWAY       TO SEL-AWAY-PRICE
047200         MOVE K-AWAY-EFF   TO SEL-AWAY-EFF
047300         MOVE MG-K-AWAY-MKT   TO SEL-AWAY-MKT
047400         MOVE FEE-RATE-K   TO SEL-AWAY-FEE-RATE.
047500
047600     IF P-HOME-EFF < K-HOME-EFF
047700         MOVE 'P'            TO SEL-HOME-VENUE
047800         MOVE MG-P-HOME       TO SEL-HOME-PRICE
047900         MOVE P-HOME-EFF   TO SEL-HOME-EFF
048000         MOVE MG-P-HOME-MKT   TO SEL-HOME-MKT
048100         MOVE FEE-RATE-P   TO SEL-HOME-FEE-RATE
048200     ELSE
048300         MOVE 'K'            TO SEL-HOME-VENUE
048400         MOVE MG-K-HOME       TO SEL-HOME-PRICE
048500         MOVE K-HOME-EFF   TO SEL-HOME-EFF
048600         MOVE MG-K-HOME-MKT   TO SEL-HOME-MKT
048700         MOVE FEE-RATE-K   TO SEL-HOME-FEE-RATE.
048800 5100-X.
048900     EXIT.
049000
049100*---------------------------------------------------------------*
049200*  5050 - R5 VALIDITY GUARDS.  RUNS AFTER 5100 SO THE SAME-      *
049300*  VENUE CHECK (LIVE MODE ONLY) CAN SEE WHICH VENUE EACH SIDE    *
049400*  LANDED ON.                                                     *
049500*---------------------------------------------------------------*
049600 5050-VALIDATE-GAME.
049700     MOVE 'N' TO REJECT-SW.
049800     IF MG-AWAY-CODE = SPACES OR MG-HOME-CODE = SPACES
049900         MOVE 'Y' TO REJECT-SW
050000         MOVE 'missing team code' TO REJECT-REASON
050100         GO TO 5050-X.
050200     IF MG-P-AWAY NOT > 0 OR MG-P-HOME NOT > 0
050300         OR MG-K-AWAY NOT > 0 OR MG-K-HOME NOT > 0
050400         MOVE 'Y' TO REJECT-SW
050500         MOVE 'missing venue price' TO REJECT-REASON
050600         GO TO 5050-X.
050700     IF SEL-AWAY-PRICE NOT > 0 OR SEL-HOME-PRICE NOT > 0
050800         MOVE 'Y' TO REJECT-SW
050900         MOVE 'selected price is zero' TO REJECT-REASON
051000         GO TO 5050-X.
051100     IF ARB-MODE-LIVE AND SEL-AWAY-VENUE = SEL-HOME-VENUE
051200         MOVE 'Y' TO REJECT-SW
051300         MOVE 'both legs on the same venue' TO REJECT-REASON.
051400 5050-X.
051500     EXIT.
051600
051700*---------------------------------------------------------------*
051800*  5200 - R4/U6 CROSS-VENUE STRATEGY SELECTION.  PICKS THE       *
051900*  CHEAPER OF THE TWO FIXED PAIRINGS (P-AWAY+K-HOME VS K-AWAY+   *
052000*  P-HOME) FOR THE REPORTED GROSS/NET/ROI FIGURES AND FOR LIVE   *
052100*  SIZING (R10).                                                  *
052200*---------------------------------------------------------------*
052300 5200-SELECT-STRATEGY.
052400     COMPUTE STRAT-1-COST = P-AWAY-EFF + K-HOME-EFF.
052500     COMPUTE STRAT-2-COST = K-AWAY-EFF + P-HOME-EFF.
052600
052700     IF STRAT-1-COST < STRAT-2-COST
052800         MOVE 'P'            TO R4-AWAY-VENUE
052900         MOVE 'K'            TO R4-HOME-VENUE
053000         MOVE MG-P-AWAY       TO R4-AWAY-PRICE
053100         MOVE MG-K-HOME       TO R4-HOME-PRICE
053200         MOVE STRAT-1-COST TO R4-TOTAL-COST
053300     ELSE
053400         MOVE 'K'            TO R4-AWAY-VENUE
053500         MOVE 'P'            TO R4-HOME-VENUE
053600         MOVE MG-K-AWAY       TO R4-AWAY-PRICE
053700         MOVE MG-P-HOME       TO R4-HOME-PRICE
053800         MOVE STRAT-2-COST TO R4-TOTAL-COST.
053900
054000     COMPUTE R4-GROSS-COST = R4-AWAY-PRICE + R4-HOME-PRICE.
054100     COMPUTE R4-GROSS-EDGE = 100 - R4-GROSS-COST.
054200     COMPUTE R4-NET-EDGE   = 100 - R4-TOTAL-COST.
054300     IF R4-TOTAL-COST > 0
054400         COMPUTE R4-ROI-PCT =
054500             (R4-NET-EDGE / R4-TOTAL-COST) * 100
054600     ELSE
054700         MOVE ZERO TO R4-ROI-PCT.
054800 5200-X.
054900     EXIT.
055000
055100*---------------------------------------------------------------*
055200*  5300 - R6 ARB CLASSIFICATION.  C IS THE TOTAL EFFECTIVE       *
055300*  COST PER UNIT OF THE R3-SELECTED LEGS.  THE GAP CHECK IS      *
055400*  WRITTEN OUT LONGHAND - THIS SHOP DOES NOT USE FUNCTION ABS.   *
055500*---------------------------------------------------------------*
055600 5300-CLASSIFY-ARB.
055700     MOVE 'N' TO REJECT-SW.
055800     COMPUTE TOTAL-COST-PU = SEL-AWAY-EFF + SEL-HOME-EFF.
055900
056000     IF TOTAL-COST-PU < 100
056100         MOVE '1' TO ARB-TYPE-CODE
056200         GO TO 5300-X.
056300     IF TOTAL-COST-PU NOT < 100 AND TOTAL-COST-PU NOT > 105
056400         MOVE '2' TO ARB-TYPE-CODE
056500         GO TO 5300-X.
056600
056700     COMPUTE GAP-AWAY = SEL-AWAY-PRICE - MG-K-AWAY.
056800     IF GAP-AWAY < 0
056900         COMPUTE GAP-AWAY = 0 - GAP-AWAY.
057000     COMPUTE GAP-HOME = SEL-HOME-PRICE - MG-K-HOME.
057100     IF GAP-HOME < 0
057200         COMPUTE GAP-HOME = 0 - GAP-HOME.
057300
057400     IF GAP-AWAY > 3 OR GAP-HOME > 3
057500         MOVE '3' TO ARB-TYPE-CODE
057600         GO TO 5300-X.
057700
057800     MOVE 'Y' TO REJECT-SW.
057900     MOVE 'no profitable arb opportunity' TO REJECT-REASON.
058000 5300-X.
058100     EXIT.
058200
058300*---------------------------------------------------------------*
058400*  5250 - R12 RISK-DETAIL NORMALIZATION.  THE ORIGINAL SCREEN    *
058500*  SCRAPER FEEDING THIS SHOP'S RISK DETAIL TOOK THE FIELD SET    *
058600*  TWO WAYS - ONE VENDOR'S EXTRACT USED MIXED-CASE FIELD NAMES,  *
058700*  THE OTHER USED ALL UNDERSCORES - AND BOTH GOT COLLAPSED TO    *
058800*  THIS ONE INTERNAL LAYOUT YEARS AGO.  ALL THIS PARAGRAPH DOES  *
058900*  NOW IS MAKE SURE THE FOUR RISK-DETAIL FIELDS THE LIVE RISK    *
059000*  GATE DEPENDS ON - BOTH SELECTED EFFECTIVE PRICES AND THE R4   *
059100*  TOTAL COST/NET EDGE - CAME OUT OF 5100/5200 WITH USABLE       *
059200*  (NON-ZERO) VALUES BEFORE THE GATE TRUSTS THEM.                 *
059300*---------------------------------------------------------------*
059400 5250-NORMALIZE-RISK-DETAIL.
059500     MOVE 'N' TO REJECT-SW.
059600     IF SEL-AWAY-EFF NOT > 0 OR SEL-HOME-EFF NOT > 0
059700         MOVE 'Y' TO REJECT-SW
059800         MOVE 'risk detail incomplete - leg price' TO
059900             REJECT-REASON
060000         GO TO 5250-X.
060100     IF R4-TOTAL-COST NOT > 0
060200         MOVE 'Y' TO REJECT-SW
060300         MOVE 'risk detail incomplete - total cost' TO
060400             REJECT-REASON.
060500 5250-X.
060600     EXIT.
060700
060800*---------------------------------------------------------------*
060900*  5400 - R7 PAPER SIZING.  TARGET UNITS SCALE BY ARB TYPE, WITH *
061000*  A 1% LIQUIDITY DISCOUNT ABOVE 200 UNITS.                       *
061100*---------------------------------------------------------------*
061200 5400-SIZE-TRADE.
061300     IF ARB-IS-PERFECT
061400         MOVE TARGET-UNITS TO UNITS
061500     ELSE
061600         IF ARB-IS-NEAR
061700             COMPUTE UNITS = TARGET-UNITS * 0.5
061800         ELSE
061900             COMPUTE UNITS = TARGET-UNITS * 0.3.
062000
062100     IF UNITS > 200
062200         COMPUTE UNITS = UNITS * 0.99.
062300
062400     MOVE UNITS TO QUANTITY.
062500     COMPUTE COST-USD   = TOTAL-COST-PU / 100 * QUANTITY.
062600     COMPUTE PAYOUT-USD = QUANTITY.
062700     COMPUTE PROFIT-USD =
062800         (100 - TOTAL-COST-PU) / 100 * QUANTITY.
062900     IF COST-USD > 0
063000         COMPUTE ROI-PCT = PROFIT-USD / COST-USD * 100
063100     ELSE
063200         MOVE ZERO TO ROI-PCT.
063300 5400-X.
063400     EXIT.
063500
063600*---------------------------------------------------------------*
063700*  5450 - R10 LIVE SIZING.  FIXED QUANTITY AT THE CONFIGURED     *
063800*  LIVE BET AMOUNT; COST AND PROFIT COME FROM R4'S TOTAL COST    *
063900*  AND NET EDGE, NOT FROM THE R3-SELECTED LEG PAIR.               *
064000*---------------------------------------------------------------*
064100 5450-SIZE-TRADE-LIVE.
064200     MOVE LIVE-BET-UNITS TO QUANTITY.
064300     COMPUTE COST-USD   = R4-TOTAL-COST / 100 * QUANTITY.
064400     COMPUTE PAYOUT-USD = QUANTITY.
064500     COMPUTE PROFIT-USD = R4-NET-EDGE / 100 * QUANTITY.
064600     IF COST-USD > 0
064700         COMPUTE ROI-PCT = PROFIT-USD / COST-USD * 100
064800     ELSE
064900         MOVE ZERO TO ROI-PCT.
065000 5450-X.
065100     EXIT.
065200
065300*---------------------------------------------------------------*
065400*  5500 - R8 ROI SCREEN.  PAPER THRESHOLD IS THE GREATER OF THE  *
065500*  CONFIGURED MINIMUM AND -10.00%; LIVE THRESHOLD IS THE         *
065600*  CONFIGURED MINIMUM ALONE.                                      *
065700*---------------------------------------------------------------*
065800 5500-ROI-SCREEN.
065900     MOVE 'N' TO REJECT-SW.
066000     IF ARB-MODE-LIVE
066100         MOVE MIN-ROI-CFG TO ROI-THRESHOLD
066200     ELSE
066300         IF MIN-ROI-CFG > -10.0000
066400             MOVE MIN-ROI-CFG TO ROI-THRESHOLD
066500         ELSE
066600             MOVE -10.0000 TO ROI-THRESHOLD.
066700
066800     IF ROI-PCT NOT > ROI-THRESHOLD
066900         MOVE 'Y' TO REJECT-SW
067000         MOVE 'ROI below screen threshold' TO REJECT-REASON.
067100 5500-X.
067200     EXIT.
067300
067400*---------------------------------------------------------------*
067500*  5600 - R9 DUPLICATE-TRADE AND BALANCE CHECKS.  A GAME ID IS   *
067600*  AWAY-CODE + '@' + HOME-CODE; REJECT IF THE LEDGER ALREADY     *
067700*  CARRIES THAT ID PENDING OR LOCKED, OR IF THE COST EXCEEDS     *
067800*  THE CURRENT BALANCE.                                           *
067900*---------------------------------------------------------------*
068000 5600-DUP-BALANCE-CHECK.
068100     MOVE 'N' TO REJECT-SW.
068200     MOVE 'N' TO DUP-FOUND-SW.
068300     SET TR-KEY-NDX TO 1.
068400     PERFORM VARYING TR-KEY-NDX FROM 1 BY 1
068500         UNTIL TR-KEY-NDX > TR-COUNT
068600            OR (TR-KEY-ID(TR-KEY-NDX)(1:7) = GAME-ID
068700                AND (TR-KEY-PENDING(TR-KEY-NDX)
068800                 OR  TR-KEY-LOCKED(TR-KEY-NDX))).
068900
069000     IF TR-KEY-NDX NOT > TR-COUNT
069100         MOVE 'Y' TO REJECT-SW
069200         MOVE 'duplicate pending trade' TO REJECT-REASON
069300         GO TO 5600-X.
069400
069500     IF COST-USD > ACCT-BALANCE
069600         MOVE 'Y' TO REJECT-SW
069700         MOVE 'insufficient balance' TO REJECT-REASON.
069800 5600-X.
069900     EXIT.
070000
070100*---------------------------------------------------------------*
070200*  5700 - R11 LIVE RISK GATE.  A NO-OP IN PAPER MODE.  CHECKS    *
070300*  THE DAILY TRADE COUNT, POSITION SIZE (ON A ROUGH ESTIMATE OF  *
070400*  TWO LEGS AT THE LIVE BET AMOUNT), DAILY LOSS, AND BALANCE.    *
070500*---------------------------------------------------------------*
070600 5700-RISK-GATE.
070700     MOVE 'N' TO REJECT-SW.
070800     IF NOT ARB-MODE-LIVE
070900         GO TO 5700-X.
071000
071100     COMPUTE RISK-EST-COST =
071200         (SEL-AWAY-EFF + SEL-HOME-EFF) / 100 * LIVE-BET-UNITS.
071300
071400     IF ACCT-DAILY-TRADES NOT < DAILY-TRADE-MAX
071500         MOVE 'Y' TO REJECT-SW
071600         MOVE 'daily trade limit reached' TO REJECT-REASON
071700         PERFORM 5780-LOG-ERROR-ENTRY THRU 5780-X
071800         GO TO 5700-X.
071900     IF RISK-EST-COST > POSITION-MAX
072000         MOVE 'Y' TO REJECT-SW
072100         MOVE 'position size exceeds limit' TO REJECT-REASON
072200         PERFORM 5780-LOG-ERROR-ENTRY THRU 5780-X
072300         GO TO 5700-X.
072400     IF ACCT-DAILY-LOSS NOT < DAILY-LOSS-MAX
072500         MOVE 'Y' TO REJECT-SW
072600         MOVE 'daily loss limit reached' TO REJECT-REASON
072700         PERFORM 5780-LOG-ERROR-ENTRY THRU 5780-X
072800         GO TO 5700-X.
072900     IF RISK-EST-COST > ACCT-BALANCE
073000         MOVE 'Y' TO REJECT-SW
073100         MOVE 'insufficient balance' TO REJECT-REASON
073200         PERFORM 5780-LOG-ERROR-ENTRY THRU 5780-X.
073300 5700-X.
073400     EXIT.
073500
073600*---------------------------------------------------------------*
073700*  5750 - R11 TWO-LEG ORDER PLACEMENT.  A NO-OP IN PAPER MODE.   *
073800*  PLACES THE AWAY LEG, THEN THE HOME LEG; IF THE HOME LEG EVER  *
073900*  FAILS, THE AWAY LEG IS CANCELLED (COMPENSATION) AND THE       *
074000*  TRADE IS REJECTED.  BOTH LEGS ALWAYS SUCCEED UNTIL THE REAL   *
074100*  ORDER GATEWAY REPLACES THIS STUB - SEE NON-GOALS.              *
074200*---------------------------------------------------------------*
074300 5750-PLACE-ORDERS.
074400     MOVE 'N' TO REJECT-SW.
074500     IF NOT ARB-MODE-LIVE
074600         GO TO 5750-X.
074700
074800     ADD 1 TO ORDER-SEQ.
074900     MOVE ORDER-SEQ TO ORDER-ID-AWAY.
075000     MOVE 'Y' TO ORDER-AWAY-OK-SW.
075100
075200     ADD 1 TO ORDER-SEQ.
075300     MOVE ORDER-SEQ TO ORDER-ID-HOME.
075400     MOVE 'Y' TO ORDER-HOME-OK-SW.
075500
075600     IF ORDER-HOME-OK-SW NOT = 'Y'
075700         MOVE 'N' TO ORDER-AWAY-OK-SW
075800         MOVE 'Y' TO REJECT-SW
075900         MOVE 'home leg failed - away leg cancelled' TO
076000             REJECT-REASON
076100         PERFORM 5780-LOG-ERROR-ENTRY THRU 5780-X.
076200 5750-X.
076300     EXIT.
076400
076500*---------------------------------------------------------------*
076600*  5780 - APPEND ONE ENTRY TO THE LIVE-MODE ERROR LOG.  THE      *
076700*  POINTER WRAPS AT 100 SO ONLY THE MOST RECENT 100 SURVIVE.     *
076800*---------------------------------------------------------------*
076900 5780-LOG-ERROR-ENTRY.
077000     SET ERR-NDX TO ERR-NEXT-NDX.
077100     MOVE REJECT-REASON(1:60) TO ERR-TEXT(ERR-NDX).
077200     ADD 1 TO ERR-NEXT-NDX.
077300     IF ERR-NEXT-NDX > 100
077400         MOVE 1 TO ERR-NEXT-NDX.
077500     IF ERR-COUNT < 100
077600         ADD 1 TO ERR-COUNT.
077700 5780-X.
077800     EXIT.
077900
078000*---------------------------------------------------------------*
078100*  5800 - BUILD THE TRADE RECORD, POST IT TO THE IN-MEMORY       *
078200*  LEDGER TABLE, DEBIT THE ACCOUNT, AND BUMP THE RUN COUNTERS.   *
078300*---------------------------------------------------------------*
078400 5800-RECORD-TRADE.
078500     MOVE GAME-ID       TO TR-ID.
078600     MOVE RUN-TIMESTAMP TO TR-TIMESTAMP.
078700     MOVE MG-SPORT         TO TR-SPORT.
078800     MOVE 'P'              TO TR-STATUS.
078900     MOVE ARB-TYPE-CODE TO TR-ARB-TYPE.
079000     MOVE QUANTITY      TO TR-QUANTITY.
079100     MOVE TOTAL-COST-PU TO TR-COST-PER-UNIT.
079200     MOVE COST-USD      TO TR-COST-USD.
079300     MOVE PAYOUT-USD    TO TR-PAYOUT-USD.
079400     MOVE PROFIT-USD    TO TR-PROFIT-USD.
079500     MOVE ROI-PCT       TO TR-ROI-PCT.
079600     MOVE ZERO             TO TR-SETTLED-AMT TR-REALIZED-USD.
079700
079800     SET TR-LEG-NDX TO 1.
079900     MOVE 'AWAY'             TO LEG-SIDE(1).
080000     MOVE SEL-AWAY-VENUE  TO LEG-PLATFORM(1).
080100     MOVE MG-AWAY-CODE       TO LEG-TEAM-CODE(1).
080200     MOVE MG-AWAY-NAME       TO LEG-TEAM-NAME(1).
080300     MOVE SEL-AWAY-MKT    TO LEG-MARKET-ID(1).
080400     MOVE SEL-AWAY-PRICE  TO LEG-PRICE(1).
080500     MOVE SEL-AWAY-EFF    TO LEG-EFF(1).
080600     MOVE SEL-AWAY-FEE-RATE TO LEG-FEE-RATE(1).
080700     COMPUTE LEG-COST-USD(1) = SEL-AWAY-EFF * QUANTITY / 100.
080800     COMPUTE LEG-FEE-USD(1)  =
080900         (SEL-AWAY-EFF - SEL-AWAY-PRICE) * QUANTITY / 100.
081000     COMPUTE LEG-SLIP-USD(1) =
081100         SEL-AWAY-PRICE * SLIP-RATE * QUANTITY / 100.
081200
081300     SET TR-LEG-NDX TO 2.
081400     MOVE 'HOME'             TO LEG-SIDE(2).
081500     MOVE SEL-HOME-VENUE  TO LEG-PLATFORM(2).
081600     MOVE MG-HOME-CODE       TO LEG-TEAM-CODE(2).
081700     MOVE MG-HOME-NAME       TO LEG-TEAM-NAME(2).
081800     MOVE SEL-HOME-MKT    TO LEG-MARKET-ID(2).
081900     MOVE SEL-HOME-PRICE  TO LEG-PRICE(2).
082000     MOVE SEL-HOME-EFF    TO LEG-EFF(2).
082100     MOVE SEL-HOME-FEE-RATE TO LEG-FEE-RATE(2).
082200     COMPUTE LEG-COST-USD(2) = SEL-HOME-EFF * QUANTITY / 100.
082300     COMPUTE LEG-FEE-USD(2)  =
082400         (SEL-HOME-EFF - SEL-HOME-PRICE) * QUANTITY / 100.
082500     COMPUTE LEG-SLIP-USD(2) =
082600         SEL-HOME-PRICE * SLIP-RATE * QUANTITY / 100.
082700
082800     COMPUTE TR-FEES-USD = LEG-FEE-USD(1) + LEG-FEE-USD(2).
082900     COMPUTE TR-SLIP-USD = LEG-SLIP-USD(1) + LEG-SLIP-USD(2).
083000
083100     ADD 1 TO TR-COUNT.
083200     SET TR-NDX TO TR-COUNT.
083300     MOVE TRADE-REC TO TR-ENTRY(TR-NDX).
083400
083500     SUBTRACT COST-USD FROM ACCT-BALANCE.
083600     IF ARB-MODE-LIVE
083700         ADD 1 TO ACCT-DAILY-TRADES.
083800
083900     IF ARB-IS-PERFECT
084000         ADD 1 TO C-EXEC-PERFECT.
084100     IF ARB-IS-NEAR
084200         ADD 1 TO C-EXEC-NEAR.
084300     IF ARB-IS-PARTIAL
084400         ADD 1 TO C-EXEC-PARTIAL.
084500
084600*---------------------------------------------------------------*
084700*  5900 - WRITE ONE DETAIL LINE: ACCEPTED OR REJECTED.           *
084800*---------------------------------------------------------------*
084900 5900-WRITE-DETAIL-LINE.
085000     MOVE SPACES       TO RL-DETAIL-LINE.
085100     MOVE GAME-ID    TO RL-D-GAME-ID(1:7).
085200     MOVE MG-SPORT      TO RL-D-SPORT.
085300
085400     IF REJECTED
085500         MOVE SPACES TO RL-D-VENUE-CHOSEN
085600         MOVE MG-P-AWAY TO RL-D-PRICE-AWAY
085700         MOVE MG-P-HOME TO RL-D-PRICE-HOME
085800         MOVE ZERO TO RL-D-COST-PER-UNIT
085900         STRING 'REJECTED ' REJECT-REASON
086000             DELIMITED BY SIZE INTO RL-D-OUTCOME-TEXT
086100     ELSE
086200         MOVE SEL-AWAY-VENUE   TO RL-D-VENUE-CHOSEN
086300         MOVE SEL-AWAY-PRICE   TO RL-D-PRICE-AWAY
086400         MOVE SEL-HOME-PRICE   TO RL-D-PRICE-HOME
086500         MOVE TOTAL-COST-PU    TO RL-D-COST-PER-UNIT
086600         MOVE QUANTITY         TO ED-QTY
086700         MOVE COST-USD         TO ED-COST
086800         MOVE PROFIT-USD       TO ED-PROFIT
086900         MOVE ROI-PCT          TO ED-ROI
087000         STRING 'EXECUTED TYPE=' ARB-TYPE-CODE
087100                ' QTY='     ED-QTY
087200                ' COST=$'   ED-COST
087300                ' PROFIT=$' ED-PROFIT
087400                ' ROI='     ED-ROI '%'
087500             DELIMITED BY SIZE INTO RL-D-OUTCOME-TEXT.
087600
087700     WRITE RL-DETAIL-LINE.
087800
087900*---------------------------------------------------------------*
088000*  8000 - REWRITE THE LEDGER, THE ACCOUNT, AND THE CONTROL-      *
088100*  TOTALS CARD, THEN CLOSE EVERYTHING DOWN.                       *
088200*---------------------------------------------------------------*
088300 8000-CLOSING.
088400     OPEN OUTPUT ARBLDGR.
088500     PERFORM 8100-WRITE-LEDGER-ENTRY THRU 8100-X
088600         VARYING TR-NDX FROM 1 BY 1
088700         UNTIL TR-NDX > TR-COUNT.
088800     CLOSE ARBLDGR.
088900
089000     MOVE ACCT-BALANCE      TO AC-BALANCE.
089100     MOVE ACCT-INITIAL      TO AC-INITIAL.
089200     MOVE ACCT-DAILY-LOSS   TO AC-DAILY-LOSS.
089300     MOVE ACCT-DAILY-TRADES TO AC-DAILY-TRADES.
089400     OPEN OUTPUT ARBACCT.
089500     WRITE ACCOUNT-REC.
089600     CLOSE ARBACCT.
089700
089800     MOVE C-READ-K        TO CT-READ-K.
089900     MOVE C-READ-P        TO CT-READ-P.
090000     MOVE C-MATCHED       TO CT-MATCHED.
090100     MOVE C-EXEC-PERFECT  TO CT-EXEC-PERFECT.
090200     MOVE C-EXEC-NEAR     TO CT-EXEC-NEAR.
090300     MOVE C-EXEC-PARTIAL  TO CT-EXEC-PARTIAL.
090400     MOVE C-REJECTED      TO CT-REJECTED.
090500     OPEN OUTPUT ARBCTOT.
090600     WRITE CONTROL-COUNT-REC.
090700     CLOSE ARBCTOT.
090800
090900     CLOSE ARBMTCH ARBRPT.
091000
091100*---------------------------------------------------------------*
091200*  8100 - WRITE ONE LEDGER ENTRY BACK OUT, EXISTING OR NEW.      *
091300*---------------------------------------------------------------*
091400 8100-WRITE-LEDGER-ENTRY.
091500     MOVE TR-ENTRY(TR-NDX) TO TRADE-REC.
091600     WRITE TRADE-REC.
091700 8100-X.
091800     EXIT.
091900******************************************************************
092000*                        E N D                                   *
092100******************************************************************
092200
