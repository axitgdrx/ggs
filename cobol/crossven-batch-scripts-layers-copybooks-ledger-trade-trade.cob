000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: TRADE-REC                                         *
000400*                                                                *
000500* DESCRIPTION: ONE EXECUTED ARBITRAGE TRADE.  WRITTEN ONCE BY    *
000600*              THE SCAN STEP (ARBP020) WHEN A QUALIFYING GAME    *
000700*              CLEARS R5-R10, REWRITTEN BY THE SETTLE STEP       *
000800*              (ARBP030) WHEN BOTH MARKETS RESOLVE.  CARRIES     *
000900*              THE TWO PRICED LEGS (AWAY VENUE, HOME VENUE)      *
001000*              AS A 2-OCCURS TABLE SO BOTH STEPS CAN WALK THEM   *
001100*              WITH THE SAME PERFORM VARYING LOGIC.               *
001200*                                                                *
001300* ______________________________________________________________*
001400*                                                                *
001500*          RECORD LENGTH : 280 POSITIONS.                        *
001600*          PREFIX        : TR.                                   *
001700*                                                                *
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* DATE       PGMR   TKT        DESCRIPTION                       *
002100* ---------- ------ ---------- --------------------------------- *
002200* 03/02/1991 RSH    ARB-0098   ORIGINAL LAYOUT - FLAT, ONE LEG    *
002300*                              PER RECORD, WRITTEN TWICE.         *
002400* 09/30/1993 LMF    ARB-0151   COLLAPSED TO ONE RECORD PER TRADE  *
002500*                              WITH TR-LEG OCCURS 2 - THE TWO-   *
002600*                              RECORD FORM LET A TRADE SETTLE     *
002700*                              HALF-WRITTEN IF THE STEP ABENDED   *
002800*                              BETWEEN THE TWO PUTS.              *
002900* 04/11/1995 LMF    ARB-0203   ADDED TR-ARB-TYPE AND THE 88-      *
003000*                              LEVELS FOR THE PERFECT/NEAR/       *
003100*                              PARTIAL CLASSIFICATION.            *
003200* 11/19/1998 GDP    ARB-Y2K1   Y2K SCAN - TR-TIMESTAMP IS X(26)   *
003300*                              ANSI FORM, ALREADY CENTURY-SAFE.   *
003400* 02/08/2001 GDP    ARB-0266   ADDED TR-SLIP-USD AND PER-LEG      *
003500*                              LEG-SLIP-USD - SLIPPAGE WAS BEING  *
003600*                              NETTED INTO LEG-FEE-USD AND THAT   *
003700*                              WAS MUDDYING THE FEE REPORT.       *
003800******************************************************************
003900
004000 01  TRADE-REC.
004100     05  TR-ID                        PIC X(12).
004200     05  TR-TIMESTAMP                 PIC X(26).
004300     05  TR-SPORT                     PIC X(10).
004400     05  TR-STATUS                    PIC X(01).
004500         88  TR-STATUS-PENDING                VALUE 'P'.
004600         88  TR-STATUS-SETTLED                 VALUE 'S'.
004700         88  TR-STATUS-LOCKED                  VALUE 'L'.
004800     05  TR-ARB-TYPE                  PIC X(01).
004900         88  TR-TYPE-PERFECT                   VALUE '1'.
005000         88  TR-TYPE-NEAR                       VALUE '2'.
005100         88  TR-TYPE-PARTIAL                    VALUE '3'.
005200     05  TR-AMOUNTS.
005300         10  TR-QUANTITY              PIC 9(07)V99   COMP-3.
005400         10  TR-COST-PER-UNIT         PIC 9(05)V9999 COMP-3.
005500         10  TR-COST-USD              PIC 9(09)V99   COMP-3.
005600         10  TR-PAYOUT-USD            PIC 9(09)V99   COMP-3.
005700         10  TR-PROFIT-USD            PIC S9(09)V99  COMP-3.
005800         10  TR-ROI-PCT               PIC S9(03)V9999 COMP-3.
005900     05  TR-COSTS.
006000         10  TR-FEES-USD              PIC 9(07)V99   COMP-3.
006100         10  TR-SLIP-USD              PIC 9(07)V99   COMP-3.
006200     05  TR-SETTLEMENT.
006300         10  TR-SETTLED-AMT           PIC 9(09)V99   COMP-3.
006400         10  TR-REALIZED-USD          PIC S9(09)V99  COMP-3.
006500     05  TR-LEG OCCURS 2 TIMES
006600                 INDEXED BY TR-LEG-NDX.
006700         10  LEG-SIDE                 PIC X(04).
006800             88  LEG-SIDE-AWAY                 VALUE 'AWAY'.
006900             88  LEG-SIDE-HOME                 VALUE 'HOME'.
007000         10  LEG-PLATFORM             PIC X(01).
007100             88  LEG-PLATFORM-K                VALUE 'K'.
007200             88  LEG-PLATFORM-P                VALUE 'P'.
007300         10  LEG-TEAM-CODE            PIC X(03).
007400         10  LEG-TEAM-NAME            PIC X(30).
007500         10  LEG-MARKET-ID            PIC X(20).
007600         10  LEG-PRICE                PIC 9(03)V99   COMP-3.
007700         10  LEG-EFF                  PIC 9(03)V9999 COMP-3.
007800         10  LEG-FEE-RATE             PIC 9(01)V9999 COMP-3.
007900         10  LEG-COST-USD             PIC 9(09)V99   COMP-3.
008000         10  LEG-FEE-USD              PIC 9(07)V99   COMP-3.
008100         10  LEG-SLIP-USD             PIC 9(07)V99   COMP-3.
008200     05  TR-LEG-KEY-X REDEFINES TR-LEG
008300                 PIC X(84) OCCURS 2 TIMES.
008400     05  FILLER                       PIC X(08).
008500******************************************************************
008600*                        E N D                                   *
008700******************************************************************
