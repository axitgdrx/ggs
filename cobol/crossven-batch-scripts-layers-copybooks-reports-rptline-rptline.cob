000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: RPT-LINE-REC                                      *
000400*                                                                *
000500* DESCRIPTION: PRINT LINE LAYOUTS FOR THE ARB-SCAN RUN REPORT.   *
000600*              ONE 01-LEVEL PER REPORT SECTION, ALL REDEFINING   *
000700*              THE SAME 132-BYTE PRINT SLOT SO A SINGLE WRITE    *
000800*              PARAGRAPH CAN SERVE ALL THREE STEPS OF THE JOB.   *
000900*              THE HEADER LINE IS BUILT BY ARBP010, THE DETAIL   *
001000*              LINE BY ARBP020, THE SETTLEMENT AND TRAILER       *
001100*              LINES BY ARBP030 - ALL THREE STEPS OPEN ARBRPT    *
001200*              EXTEND SO THE REPORT READS AS ONE CONTINUOUS RUN. *
001300*                                                                *
001400* ______________________________________________________________*
001500*                                                                *
001600*          RECORD LENGTH : 132 POSITIONS.                        *
001700*          PREFIX        : RL.                                   *
001800*                                                                *
001900******************************************************************
002000* CHANGE LOG                                                     *
002100* DATE       PGMR   TKT        DESCRIPTION                       *
002200* ---------- ------ ---------- --------------------------------- *
002300* 04/11/1995 LMF    ARB-0203   ORIGINAL LAYOUT - HEADER AND       *
002400*                              DETAIL LINES ONLY.                 *
002500* 02/08/2001 GDP    ARB-0266   ADDED RL-SETTLE-LINE AND RL-       *
002600*                              TRAILER-LINE FOR THE ARBP030       *
002700*                              SETTLEMENT SECTION AND CONTROL     *
002800*                              TOTALS - THESE WERE PREVIOUSLY     *
002900*                              WRITTEN AS BARE DISPLAY STATEMENTS *
003000*                              TO SYSOUT, NOT TO THE REPORT FILE. *
003100******************************************************************
003200
003300 01  RL-HEADER-LINE.
003400     05  RL-H-LIT-1                   PIC X(20)
003500                                       VALUE 'CROSS-VENUE ARB RUN'.
003600     05  FILLER                       PIC X(04).
003700     05  RL-H-RUN-DATE                PIC X(10).
003800     05  FILLER                       PIC X(04).
003900     05  RL-H-MODE-LIT                PIC X(06)
004000                                       VALUE 'MODE: '.
004100     05  RL-H-MODE                    PIC X(05).
004200         88  RL-H-MODE-PAPER                   VALUE 'PAPER'.
004300         88  RL-H-MODE-LIVE                    VALUE 'LIVE '.
004400     05  FILLER                       PIC X(04).
004500     05  RL-H-BAL-LIT                 PIC X(14)
004600                                       VALUE 'INIT BALANCE: '.
004700     05  RL-H-INIT-BAL                PIC ZZ,ZZZ,ZZ9.99.
004800     05  FILLER                       PIC X(51).
004900
005000 01  RL-DETAIL-LINE REDEFINES RL-HEADER-LINE.
005100     05  RL-D-GAME-ID                 PIC X(12).
005200     05  FILLER                       PIC X(02).
005300     05  RL-D-SPORT                   PIC X(10).
005400     05  FILLER                       PIC X(02).
005500     05  RL-D-VENUE-CHOSEN             PIC X(01).
005600         88  RL-D-VENUE-IS-K                   VALUE 'K'.
005700         88  RL-D-VENUE-IS-P                   VALUE 'P'.
005800     05  FILLER                       PIC X(02).
005900     05  RL-D-PRICE-AWAY              PIC ZZ9.99.
006000     05  FILLER                       PIC X(01).
006100     05  RL-D-PRICE-HOME              PIC ZZ9.99.
006200     05  FILLER                       PIC X(01).
006300     05  RL-D-COST-PER-UNIT           PIC ZZ9.9999.
006400     05  FILLER                       PIC X(02).
006500     05  RL-D-OUTCOME-TEXT            PIC X(70).
006600
006700 01  RL-SETTLE-LINE REDEFINES RL-HEADER-LINE.
006800     05  RL-S-TRADE-ID                PIC X(12).
006900     05  FILLER                       PIC X(02).
007000     05  RL-S-PAYOUT                  PIC ZZZ,ZZ9.99.
007100     05  FILLER                       PIC X(02).
007200     05  RL-S-REALIZED-PROFIT         PIC -ZZZ,ZZ9.99.
007300     05  FILLER                       PIC X(91).
007400
007500 01  RL-TRAILER-LINE REDEFINES RL-HEADER-LINE.
007600     05  RL-T-READ-K                  PIC ZZZ,ZZ9.
007700     05  FILLER                       PIC X(01).
007800     05  RL-T-READ-P                  PIC ZZZ,ZZ9.
007900     05  FILLER                       PIC X(01).
008000     05  RL-T-MATCHED                 PIC ZZZ,ZZ9.
008100     05  FILLER                       PIC X(01).
008200     05  RL-T-EXEC-PERFECT            PIC ZZ9.
008300     05  RL-T-EXEC-NEAR               PIC ZZ9.
008400     05  RL-T-EXEC-PARTIAL            PIC ZZ9.
008500     05  RL-T-REJECTED                PIC ZZ,ZZ9.
008600     05  RL-T-SETTLED                 PIC ZZ,ZZ9.
008700     05  FILLER                       PIC X(01).
008800     05  RL-T-COST-COMMITTED          PIC ZZZ,ZZ9.99.
008900     05  RL-T-PROFIT-EXPECTED         PIC -ZZ,ZZ9.99.
009000     05  RL-T-PROFIT-REALIZED         PIC -ZZ,ZZ9.99.
009100     05  RL-T-ENDING-BALANCE          PIC -ZZ,ZZ9.99.
009200     05  RL-T-DAILY-TRADES            PIC ZZ9.
009300     05  RL-T-DAILY-LOSS              PIC ZZ,ZZ9.99.
009400     05  FILLER                       PIC X(21).
009500******************************************************************
009600*                        E N D                                   *
009700******************************************************************
