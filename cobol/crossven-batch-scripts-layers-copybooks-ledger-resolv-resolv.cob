000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: RESOLUTION-REC                                    *
000400*                                                                *
000500* DESCRIPTION: ONE MARKET RESOLUTION RECORD.  WRITTEN BY THE     *
000600*              SETTLE STEP (ARBP030) AS EACH MARKET'S FINAL      *
000700*              OUTCOME ARRIVES ON THE RESOLUTION FEED.  A TRADE  *
000800*              CANNOT SETTLE UNTIL BOTH OF ITS LEG MARKET IDS    *
000900*              HAVE A MATCHING RS-RESOLVED-FLAG OF 'Y' ON THIS   *
001000*              FILE.                                              *
001100*                                                                *
001200* ______________________________________________________________*
001300*                                                                *
001400*          RECORD LENGTH : 030 POSITIONS.                        *
001500*          PREFIX        : RS.                                   *
001600*                                                                *
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* DATE       PGMR   TKT        DESCRIPTION                       *
002000* ---------- ------ ---------- --------------------------------- *
002100* 03/02/1991 RSH    ARB-0098   ORIGINAL LAYOUT.                   *
002200* 11/19/1998 GDP    ARB-Y2K1   Y2K SCAN - NO DATE FIELDS HERE,    *
002300*                              NO CHANGE REQUIRED.                *
002400******************************************************************
002500
002600 01  RESOLUTION-REC.
002700     05  RS-MARKET-ID                 PIC X(20).
002800     05  RS-RESOLVED-FLAG             PIC X(01).
002900         88  RS-IS-RESOLVED                   VALUE 'Y'.
003000         88  RS-NOT-RESOLVED                   VALUE 'N'.
003100     05  RS-WINNER-CODE               PIC X(03).
003200     05  FILLER                       PIC X(06).
003300******************************************************************
003400*                        E N D                                   *
003500******************************************************************
