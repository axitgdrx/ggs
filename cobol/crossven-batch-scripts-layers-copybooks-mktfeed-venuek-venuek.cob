000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: VENUE-K-MARKET-REC                                *
000400*                                                                *
000500* DESCRIPTION: ONE TEAM-SIDE BINARY MARKET AS QUOTED BY          *
000600*              VENUE-K.  TWO OF THESE (AWAY SIDE, HOME SIDE)     *
000700*              MAKE UP ONE GAME, PAIRED ON KM-GAME-ID BY THE     *
000800*              INGEST STEP.  A DRAW/TIE MARKET CARRIES TEAM      *
000900*              CODE 'TIE' AND IS SKIPPED BY THE INGEST STEP.     *
001000*                                                                *
001100* ______________________________________________________________*
001200*                                                                *
001300*          RECORD LENGTH : 114 POSITIONS.                        *
001400*          PREFIX        : KM.                                   *
001500*                                                                *
001600******************************************************************
001700* CHANGE LOG                                                     *
001800* DATE       PGMR   TKT        DESCRIPTION                       *
001900* ---------- ------ ---------- --------------------------------- *
002000* 06/14/1989 RSH    ARB-0012   ORIGINAL LAYOUT.                   *
002100* 09/30/1993 LMF    ARB-0151   ADDED KM-YES-BID/KM-YES-ASK - THE  *
002200*                              QUOTE-SELECT RULE NOW PREFERS THE *
002300*                              BID/ASK MIDPOINT OVER LAST PRICE.  *
002400* 11/19/1998 GDP    ARB-Y2K1   Y2K SCAN - NO DATE FIELDS HERE,    *
002500*                              NO CHANGE REQUIRED.                *
002600******************************************************************
002700
002800 01  VENUE-K-MARKET-REC.
002900     05  KM-KEY.
003000         10  KM-GAME-ID               PIC X(12).
003100         10  KM-TEAM-CODE             PIC X(03).
003200             88  KM-TEAM-IS-TIE                VALUE 'TIE'.
003300     05  KM-TITLES.
003400         10  KM-TITLE-AWAY            PIC X(30).
003500         10  KM-TITLE-HOME            PIC X(30).
003600     05  KM-QUOTES.
003700         10  KM-LAST-PRICE            PIC 9(03)V99 COMP-3.
003800         10  KM-YES-BID               PIC 9(03)V99 COMP-3.
003900         10  KM-YES-ASK               PIC 9(03)V99 COMP-3.
004000     05  KM-TICKER                    PIC X(20).
004100     05  FILLER                       PIC X(04).
004200******************************************************************
004300*                        E N D                                   *
004400******************************************************************
