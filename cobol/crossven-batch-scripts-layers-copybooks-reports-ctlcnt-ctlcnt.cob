000100******************************************************************
000200*                                                                *
000300* OBJECT NAME: CONTROL-COUNT-REC                                 *
000400*                                                                *
000500* DESCRIPTION: ONE-RECORD RUN CONTROL-TOTALS CARD.  CARRIES THE  *
000600*              INGEST/SCAN COUNTS FORWARD FROM STEP TO STEP SO   *
000700*              THE TRAILER ARBP030 PRINTS AT THE END OF THE RUN  *
000800*              REFLECTS THE WHOLE JOB, NOT JUST THE SETTLE STEP. *
000900*              ARBP010 CREATES IT WITH THE INGEST COUNTS; ARBP020*
001000*              READS IT, ADDS THE SCAN COUNTS, AND REWRITES IT;  *
001100*              ARBP030 ONLY READS IT.                            *
001200*                                                                *
001300* ______________________________________________________________*
001400*                                                                *
001500*          RECORD LENGTH : 040 POSITIONS.                        *
001600*          PREFIX        : CT.                                   *
001700*                                                                *
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* DATE       PGMR   TKT        DESCRIPTION                       *
002100* ---------- ------ ---------- --------------------------------- *
002200* 09/30/1993 LMF    ARB-0151   ORIGINAL LAYOUT - ADDED WHEN THE   *
002300*                              JOB WAS SPLIT INTO THREE STEPS,   *
002400*                              SO THE TRAILER COULD STILL SHOW   *
002500*                              STEP-ONE AND STEP-TWO COUNTS.      *
002600******************************************************************
002700
002800 01  CONTROL-COUNT-REC.
002900     05  CT-READ-K                    PIC 9(05)       COMP.
003000     05  CT-READ-P                    PIC 9(05)       COMP.
003100     05  CT-MATCHED                   PIC 9(05)       COMP.
003200     05  CT-EXEC-PERFECT              PIC 9(05)       COMP.
003300     05  CT-EXEC-NEAR                 PIC 9(05)       COMP.
003400     05  CT-EXEC-PARTIAL              PIC 9(05)       COMP.
003500     05  CT-REJECTED                  PIC 9(05)       COMP.
003600     05  FILLER                       PIC X(12).
003700******************************************************************
003800*                        E N D                                   *
003900******************************************************************
