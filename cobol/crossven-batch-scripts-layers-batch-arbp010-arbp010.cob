000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ARBP010.
000300 AUTHOR.        R S HENNIG.
000400 INSTALLATION.  PALISADE CAPITAL - QUANTITATIVE TRADING.
000500 DATE-WRITTEN.  06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - TRADING STRATEGY.
000800******************************************************************
000900*                                                                *
001000*   A R B P 0 1 0  --  CROSS-VENUE ARB RUN, STEP 1 OF 3          *
001100*   MARKET INGEST AND GAME MATCHING                              *
001200*                                                                *
001300*   READS THE VENUE-K BINARY MARKET FEED AND THE VENUE-P GAME    *
001400*   FEED, NORMALIZES EACH VENUE'S FREE-TEXT TEAM NAMES TO OUR     *
001500*   CANONICAL 3-CHARACTER CODES (TEAM-MAP TABLE), PAIRS UP THE    *
001600*   TWO VENUE-K SIDE MARKETS INTO ONE GAME RECORD, AND MATCHES    *
001700*   EACH VENUE-P GAME AGAINST THE COMPLETED VENUE-K GAMES ON      *
001800*   (AWAY-CODE, HOME-CODE).  A MATCH IS WRITTEN TO THE WORK FILE  *
001900*   ARBMTCH FOR STEP 2 (ARBP020) TO SCAN FOR ARBITRAGE.  ALSO     *
002000*   OPENS THE RUN REPORT AND PRINTS THE HEADER LINE, AND SEEDS    *
002100*   THE CONTROL-TOTALS CARD THAT CARRIES INGEST COUNTS FORWARD    *
002200*   TO THE STEP-3 TRAILER.                                       *
002300*                                                                *
002400******************************************************************
002500* CHANGE LOG                                                     *
002600* DATE       PGMR   TKT        DESCRIPTION                       *
002700* ---------- ------ ---------- --------------------------------- *
002800* 06/14/1989 RSH    ARB-0012   ORIGINAL PROGRAM - VENUE-K ONLY,   *
002900*                              NO MATCHING YET (SINGLE-VENUE      *
003000*                              PAPER-TRADE PROTOTYPE).            *
003100* 03/02/1991 RSH    ARB-0098   ADDED VENUE-P PARSING AND THE      *
003200*                              GAME-MATCH PASS.  SPLIT THE OLD    *
003300*                              ONE-STEP JOB INTO THREE STEPS SO   *
003400*                              A RERUN OF THE SETTLE STEP DID     *
003500*                              NOT HAVE TO RE-INGEST THE FEEDS.   *
003600* 09/30/1993 LMF    ARB-0151   ADDED THE CONTROL-TOTALS CARD SO   *
003700*                              STEP 3'S TRAILER COULD STILL       *
003800*                              SHOW STEP-1 COUNTS.                *
003900* 04/11/1995 LMF    ARB-0203   ADDED THE PERCENTAGE-NORMALIZATION *
004000*                              TRACE (U2) FOR THE RISK DESK'S     *
004100*                              MORNING REVIEW OF QUOTE QUALITY.   *
004200* 11/19/1998 GDP    ARB-Y2K1   Y2K SCAN - DATE-WRITTEN AND THE    *
004300*                              PARM CARD DATE ARE ALREADY 4-DIGIT *
004400*                              YEAR, NO CODE CHANGE REQUIRED.      *
004500* 02/08/2001 GDP    ARB-0266   ARBACCT NOW OPENED HERE TOO (INPUT *
004600*                              ONLY) SO THE HEADER CAN PRINT THE  *
004700*                              BALANCE THIS RUN STARTED WITH.      *
004800* 06/02/2003 GDP    ARB-0299   ADDED THE ALIAS LOOKUP AND THE     *
004900*                              TM-NAME-FULL FALLBACK TO 2100 TO   *
005000*                              MATCH THE NEW TM-ALIAS-P/-K ON     *
005100*                              ARBTEAM (SEE TEAMMAP).              *
005200* 11/03/2006 GDP    ARB-0344   DROPPED THE AD-HOC WS- PREFIX FROM *
005300*                              WORKING-STORAGE, NO FUNCTIONAL     *
005400*                              CHANGE - BRINGS THIS PROGRAM BACK  *
005500*                              IN LINE WITH SHOP NAMING STANDARDS.*
005600* 11/07/2006 GDP    ARB-0345   2100'S VENUE-K SELF-MAP NOW ALSO   *
005700*                              CHECKS THE TRIMMED NAME IS EXACTLY *
005800*                              3 CHARACTERS LONG BEFORE COMPARING *
005900*                              IT TO TB-CODE - A FULL TEAM NAME    *
006000*                              THAT HAPPENED TO START WITH ANOTHER *
006100*                              TEAM'S CODE WAS GETTING SELF-MAPPED *
006200*                              INSTEAD OF GOING THROUGH TM-NAME-K. *
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON STATUS IS ARB-MODE-LIVE
007000            OFF STATUS IS ARB-MODE-PAPER.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT ARBTEAM  ASSIGN TO ARBTEAM
007500         ORGANIZATION IS SEQUENTIAL.
007600     SELECT ARBVENK  ASSIGN TO ARBVENK
007700         ORGANIZATION IS SEQUENTIAL.
007800     SELECT ARBVENP  ASSIGN TO ARBVENP
007900         ORGANIZATION IS SEQUENTIAL.
008000     SELECT ARBMTCH  ASSIGN TO ARBMTCH
008100         ORGANIZATION IS SEQUENTIAL.
008200     SELECT ARBPARM  ASSIGN TO ARBPARM
008300         ORGANIZATION IS SEQUENTIAL.
008400     SELECT ARBACCT  ASSIGN TO ARBACCT
008500         ORGANIZATION IS SEQUENTIAL.
008600     SELECT ARBCTOT  ASSIGN TO ARBCTOT
008700         ORGANIZATION IS SEQUENTIAL.
008800     SELECT ARBRPT   ASSIGN TO ARBRPT
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400 FD  ARBTEAM
009500     LABEL RECORD IS STANDARD.
009600     COPY TEAMMAP.
009700
009800 FD  ARBVENK
009900     LABEL RECORD IS STANDARD.
010000     COPY VENUEK.
010100
010200 FD  ARBVENP
010300     LABEL RECORD IS STANDARD.
010400     COPY VENUEP.
010500
010600 FD  ARBMTCH
010700     LABEL RECORD IS STANDARD.
010800     COPY MATCHGM.
010900
011000 FD  ARBPARM
011100     LABEL RECORD IS STANDARD.
011200     COPY PARMCRD.
011300
011400 FD  ARBACCT
011500     LABEL RECORD IS STANDARD.
011600     COPY ACCT.
011700
011800 FD  ARBCTOT
011900     LABEL RECORD IS STANDARD.
012000     COPY CTLCNT.
012100
012200 FD  ARBRPT
012300     LABEL RECORD IS OMITTED.
012400     COPY RPTLINE.
012500
012600 WORKING-STORAGE SECTION.
012700
012800*---------------------------------------------------------------*
012900*  TEAM-MAP LOOKUP TABLE - LOADED ONCE FROM ARBTEAM              *
013000*---------------------------------------------------------------*
013100 01  TEAM-TABLE.
013200     05  TB-ENTRY OCCURS 300 TIMES
013300                 INDEXED BY TB-NDX.
013400         10  TB-CODE               PIC X(03).
013500         10  TB-NAMES.
013600             15  TB-NAME-P         PIC X(30).
013700             15  TB-NAME-K         PIC X(30).
013800             15  TB-NAME-FULL      PIC X(35).
013900         10  TB-NAME-KEY-X REDEFINES TB-NAMES
014000                                      PIC X(95).
014100         10  TB-ALIAS-P OCCURS 2 TIMES
014200                                   PIC X(30).
014300         10  TB-ALIAS-K OCCURS 2 TIMES
014400                                   PIC X(30).
014500 01  TB-COUNT                      PIC 9(05) COMP VALUE ZERO.
014600
014700*---------------------------------------------------------------*
014800*  OPEN VENUE-K GAME TABLE - ONE ENTRY PER KM-GAME-ID UNTIL      *
014900*  BOTH THE AWAY AND HOME SIDE MARKETS HAVE BEEN POSTED          *
015000*---------------------------------------------------------------*
015100 01  VENUEK-GAME-TABLE.
015200     05  KG-ENTRY OCCURS 500 TIMES
015300                 INDEXED BY KG-NDX.
015400         10  KG-GAME-ID            PIC X(12).
015500         10  KG-TEAMS.
015600             15  KG-AWAY-CODE      PIC X(03).
015700             15  KG-HOME-CODE      PIC X(03).
015800         10  KG-TEAM-KEY-X REDEFINES KG-TEAMS
015900                                      PIC X(06).
016000         10  KG-NAMES.
016100             15  KG-AWAY-NAME      PIC X(30).
016200             15  KG-HOME-NAME      PIC X(30).
016300         10  KG-PRICES.
016400             15  KG-AWAY-PRICE     PIC 9(03)V99 COMP-3.
016500             15  KG-HOME-PRICE     PIC 9(03)V99 COMP-3.
016600         10  KG-MARKETS.
016700             15  KG-AWAY-MKT       PIC X(20).
016800             15  KG-HOME-MKT       PIC X(20).
016900         10  KG-AWAY-SET-SW        PIC X(01).
017000             88  KG-AWAY-IS-SET           VALUE 'Y'.
017100             88  KG-AWAY-NOT-SET          VALUE 'N'.
017200         10  KG-HOME-SET-SW        PIC X(01).
017300             88  KG-HOME-IS-SET           VALUE 'Y'.
017400             88  KG-HOME-NOT-SET          VALUE 'N'.
017500 01  KG-COUNT                      PIC 9(05) COMP VALUE ZERO.
017600
017700*---------------------------------------------------------------*
017800*  END-OF-FILE SWITCHES AND RUN COUNTERS                        *
017900*---------------------------------------------------------------*
018000 01  SWITCHES.
018100     05  TEAMMAP-EOF-SW            PIC X(01) VALUE 'N'.
018200         88  TEAMMAP-EOF                     VALUE 'Y'.
018300     05  VENUEK-EOF-SW             PIC X(01) VALUE 'N'.
018400         88  VENUEK-EOF                       VALUE 'Y'.
018500     05  VENUEP-EOF-SW             PIC X(01) VALUE 'N'.
018600         88  VENUEP-EOF                       VALUE 'Y'.
018700
018800 01  COUNTERS.
018900     05  C-READ-K                 PIC 9(05) COMP VALUE ZERO.
019000     05  C-READ-P                  PIC 9(05) COMP VALUE ZERO.
019100     05  C-MATCHED                 PIC 9(05) COMP VALUE ZERO.
019200     05  C-UNMATCHED-P              PIC 9(05) COMP VALUE ZERO.
019300
019400*---------------------------------------------------------------*
019500*  U1 - NAME-TO-CODE NORMALIZATION WORK AREA, SHARED BY BOTH     *
019600*  THE VENUE-K AND VENUE-P INGEST PARAGRAPHS                     *
019700*---------------------------------------------------------------*
019800 01  NORM-WORK.
019900     05  NORM-NAME-IN              PIC X(30).
020000     05  NORM-NAME-WRK             PIC X(30).
020100     05  NORM-LEN                  PIC 9(03) COMP.
020200     05  NORM-VENUE-SW             PIC X(01).
020300     05  NORM-CODE-OUT             PIC X(03).
020400
020500 01  AWAY-HOME-CODES.
020600     05  AWAY-CODE-WRK             PIC X(03).
020700     05  HOME-CODE-WRK             PIC X(03).
020800     05  P-AWAY-CODE                PIC X(03).
020900     05  P-HOME-CODE                PIC X(03).
021000
021100*---------------------------------------------------------------*
021200*  U3 - VENUE-K QUOTE SELECTION WORK AREA                       *
021300*---------------------------------------------------------------*
021400 01  SELECTED-PRICE                PIC 9(03)V99 COMP-3.
021500
021600*---------------------------------------------------------------*
021700*  U2 - DISPLAY-ONLY PERCENTAGE NORMALIZATION WORK AREA          *
021800*---------------------------------------------------------------*
021900 01  PCT-WORK.
022000     05  PCT-TOTAL                 PIC 9(05)V99 COMP-3.
022100     05  PCT-AWAY-RAW              PIC 9(03)V99 COMP-3.
022200     05  PCT-HOME-RAW              PIC 9(03)V99 COMP-3.
022300     05  PCT-AWAY                  PIC 9(03) COMP.
022400     05  PCT-HOME                  PIC 9(03) COMP.
022500     05  PCT-REM                   PIC S9(03) COMP.
022600
022700*---------------------------------------------------------------*
022800*  ARBPARM AND ARBACCT ARE EACH A SINGLE-RECORD CARD; THE        *
022900*  FD RECORD AREAS (PARM-REC, ACCOUNT-REC) ARE READ DIRECTLY -   *
023000*  NO WORKING-STORAGE COPY IS NEEDED.                            *
023100*---------------------------------------------------------------*
023200 01  ACCT-EOF-SW                   PIC X(01) VALUE 'N'.
023300 01  PARM-EOF-SW                   PIC X(01) VALUE 'N'.
023400
023500 PROCEDURE DIVISION.
023600
023700 0000-MAIN-CONTROL.
023800     PERFORM 1000-INIT.
023900     PERFORM 2000-READ-VENUEK-MARKETS
024000         UNTIL VENUEK-EOF.
024100     PERFORM 3000-READ-VENUEP-GAMES
024200         UNTIL VENUEP-EOF.
024300     PERFORM 8000-CLOSING.
024400     STOP RUN.
024500
024600*---------------------------------------------------------------*
024700*  1000 - OPEN FILES, LOAD THE TEAM-MAP TABLE, PRINT THE HEADER  *
024800*---------------------------------------------------------------*
024900 1000-INIT.
025000     OPEN INPUT  ARBTEAM
025100                 ARBVENK
025200                 ARBVENP
025300                 ARBPARM
025400                 ARBACCT.
025500     OPEN OUTPUT ARBMTCH
025600                 ARBRPT
025700                 ARBCTOT.
025800
025900     PERFORM 1100-LOAD-TEAMMAP THRU 1100-X
026000         UNTIL TEAMMAP-EOF.
026100     CLOSE ARBTEAM.
026200
026300     READ ARBPARM
026400         AT END MOVE 'Y' TO PARM-EOF-SW.
026500     READ ARBACCT
026600         AT END MOVE 'Y' TO ACCT-EOF-SW.
026700
026800     PERFORM 9100-WRITE-HEADER.
026900
027000     READ ARBVENK
027100         AT END MOVE 'Y' TO VENUEK-EOF-SW.
027200     READ ARBVENP
027300         AT END MOVE 'Y' TO VENUEP-EOF-SW.
027400
027500*---------------------------------------------------------------*
027600*  1100 - LOAD ONE TEAM-MAP RECORD INTO THE LOOKUP TABLE         *
027700*---------------------------------------------------------------*
027800 1100-LOAD-TEAMMAP.
027900     READ ARBTEAM
028000         AT END
028100             MOVE 'Y' TO TEAMMAP-EOF-SW
028200             GO TO 1100-X.
028300     ADD 1 TO TB-COUNT.
028400     SET TB-NDX TO TB-COUNT.
028500     MOVE TM-CODE      TO TB-CODE(TB-NDX).
028600     MOVE TM-NAME-P    TO TB-NAME-P(TB-NDX).
028700     MOVE TM-NAME-K    TO TB-NAME-K(TB-NDX).
028800     MOVE TM-NAME-FULL TO TB-NAME-FULL(TB-NDX).
028900     MOVE TM-ALIAS-P(1) TO TB-ALIAS-P(TB-NDX, 1).
029000     MOVE TM-ALIAS-P(2) TO TB-ALIAS-P(TB-NDX, 2).
029100     MOVE TM-ALIAS-K(1) TO TB-ALIAS-K(TB-NDX, 1).
029200     MOVE TM-ALIAS-K(2) TO TB-ALIAS-K(TB-NDX, 2).
029300 1100-X.
029400     EXIT.
029500
029600*---------------------------------------------------------------*
029700*  2000 - READ ONE VENUE-K MARKET RECORD AND POST IT INTO THE    *
029800*  OPEN-GAME TABLE.  A MARKET WHOSE TEAM CODE IS 'TIE' IS A      *
029900*  DRAW MARKET AND IS SKIPPED.  EITHER TITLE NAME FAILING TO     *
030000*  NORMALIZE DROPS THE WHOLE RECORD.                             *
030100*---------------------------------------------------------------*
030200 2000-READ-VENUEK-MARKETS.
030300     ADD 1 TO C-READ-K.
030400     IF KM-TEAM-IS-TIE
030500         GO TO 2000-X.
030600
030700     MOVE KM-TITLE-AWAY  TO NORM-NAME-IN.
030800     MOVE 'K'            TO NORM-VENUE-SW.
030900     PERFORM 2100-NORMALIZE-CODE THRU 2100-X.
031000     MOVE NORM-CODE-OUT TO AWAY-CODE-WRK.
031100     IF AWAY-CODE-WRK = SPACES
031200         GO TO 2000-X.
031300
031400     MOVE KM-TITLE-HOME  TO NORM-NAME-IN.
031500     PERFORM 2100-NORMALIZE-CODE THRU 2100-X.
031600     MOVE NORM-CODE-OUT TO HOME-CODE-WRK.
031700     IF HOME-CODE-WRK = SPACES
031800         GO TO 2000-X.
031900
032000     PERFORM 2200-SELECT-QUOTE THRU 2200-X.
032100     PERFORM 2300-POST-GAME-SLOT.
032200
032300     IF KG-AWAY-IS-SET(KG-NDX)
032400         AND KG-HOME-IS-SET(KG-NDX)
032500         PERFORM 2250-NORMALIZE-PCT-KALSHI THRU 2250-X.
032600 2000-X.
032700     READ ARBVENK
032800         AT END MOVE 'Y' TO VENUEK-EOF-SW.
032900
033000*---------------------------------------------------------------*
033100*  2100 - U1 TEAM-NAME NORMALIZATION, SHARED BY BOTH VENUES.     *
033200*  STRIPS A TRAILING ' FC' OR ' AFC' (R1.1) THEN LOOKS THE NAME  *
033300*  UP IN THE TABLE COLUMN FOR THE CALLING VENUE (R1.3), FALLING  *
033400*  BACK TO THE TWO ALIAS SLOTS EACH VENUE CARRIES FOR TEAMS IT   *
033500*  SPELLS A SECOND WAY.  VENUE-K ALSO SELF-MAPS A RAW 3-CHAR     *
033600*  CODE TO ITSELF.  A THIRD SWITCH SETTING, 'F', MATCHES ON      *
033700*  TB-NAME-FULL FOR WIRE FEEDS THAT SPEAK NEITHER VENUE'S SHORT  *
033800*  NAME.                                                         *
033900*---------------------------------------------------------------*
034000 2100-NORMALIZE-CODE.
034100     MOVE SPACES TO NORM-CODE-OUT.
034200     MOVE NORM-NAME-IN TO NORM-NAME-WRK.
034300
034400     PERFORM VARYING NORM-LEN FROM 30 BY -1
034500         UNTIL NORM-LEN = 0
034600            OR NORM-NAME-WRK(NORM-LEN:1) NOT = SPACE.
034700
034800     IF NORM-LEN > 3
034900         AND NORM-NAME-WRK(NORM-LEN - 2:3) = ' FC'
035000             SUBTRACT 3 FROM NORM-LEN
035100             MOVE SPACES TO
035200                 NORM-NAME-WRK(NORM-LEN + 1:30 - NORM-LEN)
035300     ELSE
035400         IF NORM-LEN > 4
035500             AND NORM-NAME-WRK(NORM-LEN - 3:4) = ' AFC'
035600                 SUBTRACT 4 FROM NORM-LEN
035700                 MOVE SPACES TO NORM-NAME-WRK
035800                     (NORM-LEN + 1:30 - NORM-LEN).
035900
036000     SET TB-NDX TO 1.
036100     PERFORM VARYING TB-NDX FROM 1 BY 1
036200         UNTIL TB-NDX > TB-COUNT
036300            OR (NORM-VENUE-SW = 'P'
036400                AND (TB-NAME-P(TB-NDX) = NORM-NAME-WRK
036500                 OR TB-ALIAS-P(TB-NDX, 1) = NORM-NAME-WRK
036600                 OR TB-ALIAS-P(TB-NDX, 2) = NORM-NAME-WRK))
036700            OR (NORM-VENUE-SW = 'K'
036800                AND (TB-NAME-K(TB-NDX) = NORM-NAME-WRK
036900                 OR TB-ALIAS-K(TB-NDX, 1) = NORM-NAME-WRK
037000                 OR TB-ALIAS-K(TB-NDX, 2) = NORM-NAME-WRK
037100                 OR (NORM-LEN = 3
037200                 AND TB-CODE(TB-NDX) = NORM-NAME-WRK(1:3))))
037300            OR (NORM-VENUE-SW = 'F'
037400                AND TB-NAME-FULL(TB-NDX) = NORM-NAME-WRK).
037500
037600     IF TB-NDX > TB-COUNT
037700         GO TO 2100-X.
037800     MOVE TB-CODE(TB-NDX) TO NORM-CODE-OUT.
037900 2100-X.
038000     EXIT.
038100
038200*---------------------------------------------------------------*
038300*  2200 - U3 QUOTE SELECTION.  BID/ASK MIDPOINT IS PREFERRED,    *
038400*  THEN LAST PRICE, THEN ASK ALONE, THEN BID ALONE.              *
038500*---------------------------------------------------------------*
038600 2200-SELECT-QUOTE.
038700     IF KM-YES-BID > 0 AND KM-YES-ASK > 0
038800         COMPUTE SELECTED-PRICE ROUNDED =
038900             (KM-YES-BID + KM-YES-ASK) / 2
039000         GO TO 2200-X.
039100     IF KM-LAST-PRICE > 0
039200         MOVE KM-LAST-PRICE TO SELECTED-PRICE
039300         GO TO 2200-X.
039400     IF KM-YES-ASK > 0
039500         MOVE KM-YES-ASK TO SELECTED-PRICE
039600         GO TO 2200-X.
039700     IF KM-YES-BID > 0
039800         MOVE KM-YES-BID TO SELECTED-PRICE
039900         GO TO 2200-X.
040000     MOVE ZERO TO SELECTED-PRICE.
040100 2200-X.
040200     EXIT.
040300
040400*---------------------------------------------------------------*
040500*  2250 - U2 KALSHI VARIANT, DISPLAY-ONLY.  REMAINDER GOES TO    *
040600*  THE SMALLER RAW SIDE.  TRACED TO SYSOUT FOR THE RISK DESK'S   *
040700*  MORNING QUOTE-QUALITY REVIEW - NOT CARRIED ONTO ANY RECORD.   *
040800*---------------------------------------------------------------*
040900 2250-NORMALIZE-PCT-KALSHI.
041000     COMPUTE PCT-TOTAL =
041100         KG-AWAY-PRICE(KG-NDX) + KG-HOME-PRICE(KG-NDX).
041200     IF PCT-TOTAL NOT > 0
041300         MOVE ZERO TO PCT-AWAY PCT-HOME
041400         GO TO 2250-X.
041500
041600     COMPUTE PCT-AWAY-RAW =
041700         (KG-AWAY-PRICE(KG-NDX) * 100) / PCT-TOTAL.
041800     COMPUTE PCT-HOME-RAW =
041900         (KG-HOME-PRICE(KG-NDX) * 100) / PCT-TOTAL.
042000     COMPUTE PCT-AWAY = PCT-AWAY-RAW.
042100     COMPUTE PCT-HOME = PCT-HOME-RAW.
042200     COMPUTE PCT-REM = 100 - PCT-AWAY - PCT-HOME.
042300
042400     IF KG-AWAY-PRICE(KG-NDX) NOT > KG-HOME-PRICE(KG-NDX)
042500         ADD PCT-REM TO PCT-AWAY
042600     ELSE
042700         ADD PCT-REM TO PCT-HOME.
042800
042900     DISPLAY 'ARBP010 U2-K ' KG-GAME-ID(KG-NDX)
043000             ' AWAY=' PCT-AWAY ' HOME=' PCT-HOME.
043100 2250-X.
043200     EXIT.
043300
043400*---------------------------------------------------------------*
043500*  2300 - FIND OR CREATE THE OPEN-GAME TABLE ENTRY FOR THIS      *
043600*  MARKET'S KM-GAME-ID, THEN POST THE PRICE TO WHICHEVER SLOT    *
043700*  (AWAY OR HOME) KM-TEAM-CODE BELONGS TO.                       *
043800*---------------------------------------------------------------*
043900 2300-POST-GAME-SLOT.
044000     SET KG-NDX TO 1.
044100     PERFORM VARYING KG-NDX FROM 1 BY 1
044200         UNTIL KG-NDX > KG-COUNT
044300            OR KG-GAME-ID(KG-NDX) = KM-GAME-ID.
044400
044500     IF KG-NDX > KG-COUNT
044600         ADD 1 TO KG-COUNT
044700         SET KG-NDX TO KG-COUNT
044800         MOVE KM-GAME-ID       TO KG-GAME-ID(KG-NDX)
044900         MOVE AWAY-CODE-WRK TO KG-AWAY-CODE(KG-NDX)
045000         MOVE HOME-CODE-WRK TO KG-HOME-CODE(KG-NDX)
045100         MOVE ZERO             TO KG-AWAY-PRICE(KG-NDX)
045200                                  KG-HOME-PRICE(KG-NDX)
045300         MOVE SPACES           TO KG-AWAY-MKT(KG-NDX)
045400                                  KG-HOME-MKT(KG-NDX)
045500         MOVE 'N'              TO KG-AWAY-SET-SW(KG-NDX)
045600         MOVE 'N'              TO KG-HOME-SET-SW(KG-NDX).
045700
045800     MOVE KM-TITLE-AWAY TO KG-AWAY-NAME(KG-NDX).
045900     MOVE KM-TITLE-HOME TO KG-HOME-NAME(KG-NDX).
046000
046100     IF KM-TEAM-CODE = KG-AWAY-CODE(KG-NDX)
046200         MOVE SELECTED-PRICE TO KG-AWAY-PRICE(KG-NDX)
046300         MOVE KM-TICKER          TO KG-AWAY-MKT(KG-NDX)
046400         MOVE 'Y'                TO KG-AWAY-SET-SW(KG-NDX)
046500     ELSE
046600         IF KM-TEAM-CODE = KG-HOME-CODE(KG-NDX)
046700             MOVE SELECTED-PRICE TO KG-HOME-PRICE(KG-NDX)
046800             MOVE KM-TICKER          TO KG-HOME-MKT(KG-NDX)
046900             MOVE 'Y'                TO KG-HOME-SET-SW(KG-NDX).
047000
047100*---------------------------------------------------------------*
047200*  3000 - READ ONE VENUE-P GAME RECORD, CLEAN AND NORMALIZE      *
047300*  BOTH TEAM NAMES (U1/U4), AND MATCH IT AGAINST THE OPEN-GAME   *
047400*  TABLE BUILT BY THE VENUE-K PASS ABOVE.                        *
047500*---------------------------------------------------------------*
047600 3000-READ-VENUEP-GAMES.
047700     ADD 1 TO C-READ-P.
047800
047900     MOVE PM-AWAY-NAME TO NORM-NAME-IN.
048000     PERFORM 3100-CLEAN-NAME THRU 3100-X.
048100     MOVE 'P' TO NORM-VENUE-SW.
048200     PERFORM 2100-NORMALIZE-CODE THRU 2100-X.
048300     MOVE NORM-CODE-OUT TO P-AWAY-CODE.
048400     IF P-AWAY-CODE = SPACES
048500         GO TO 3000-X.
048600
048700     MOVE PM-HOME-NAME TO NORM-NAME-IN.
048800     PERFORM 3100-CLEAN-NAME THRU 3100-X.
048900     PERFORM 2100-NORMALIZE-CODE THRU 2100-X.
049000     MOVE NORM-CODE-OUT TO P-HOME-CODE.
049100     IF P-HOME-CODE = SPACES
049200         GO TO 3000-X.
049300
049400     PERFORM 3200-NORMALIZE-PCT-POLY THRU 3200-X.
049500     PERFORM 4000-MATCH-GAMES THRU 4000-X.
049600 3000-X.
049700     READ ARBVENP
049800         AT END MOVE 'Y' TO VENUEP-EOF-SW.
049900
050000*---------------------------------------------------------------*
050100*  3100 - R1.2 VENUE-P SUFFIX CLEANING.  STRIPS A TRAILING       *
050200*  ' - MORE MARKETS' TAG BEFORE THE NAME GOES TO 2100 FOR THE    *
050300*  FC/AFC STRIP AND THE TABLE LOOKUP.                            *
050400*---------------------------------------------------------------*
050500 3100-CLEAN-NAME.
050600     UNSTRING NORM-NAME-IN DELIMITED BY ' - More Markets'
050700         INTO NORM-NAME-IN.
050800 3100-X.
050900     EXIT.
051000
051100*---------------------------------------------------------------*
051200*  3200 - U2 POLYMARKET VARIANT, DISPLAY-ONLY.  REMAINDER GOES   *
051300*  TO THE LARGER FLOORED SIDE; A TIE FAVORS THE AWAY SIDE.       *
051400*  KEPT FOR PARITY WITH THE VENUE-K VARIANT ABOVE - THE 3-WAY    *
051500*  VENUE-P MARKET IS NOT RESCALED ANYWHERE ELSE IN THIS RUN.     *
051600*---------------------------------------------------------------*
051700 3200-NORMALIZE-PCT-POLY.
051800     COMPUTE PCT-TOTAL = PM-AWAY-PRICE + PM-HOME-PRICE.
051900     IF PCT-TOTAL NOT > 0
052000         MOVE ZERO TO PCT-AWAY PCT-HOME
052100         GO TO 3200-X.
052200
052300     COMPUTE PCT-AWAY-RAW = (PM-AWAY-PRICE * 100) / PCT-TOTAL.
052400     COMPUTE PCT-HOME-RAW = (PM-HOME-PRICE * 100) / PCT-TOTAL.
052500     COMPUTE PCT-AWAY = PCT-AWAY-RAW.
052600     COMPUTE PCT-HOME = PCT-HOME-RAW.
052700     COMPUTE PCT-REM = 100 - PCT-AWAY - PCT-HOME.
052800
052900     IF PCT-AWAY NOT < PCT-HOME
053000         ADD PCT-REM TO PCT-AWAY
053100     ELSE
053200         ADD PCT-REM TO PCT-HOME.
053300
053400     DISPLAY 'ARBP010 U2-P ' PM-AWAY-MKT-ID
053500             ' AWAY=' PCT-AWAY ' HOME=' PCT-HOME.
053600 3200-X.
053700     EXIT.
053800
053900*---------------------------------------------------------------*
054000*  4000 - MATCH THE CURRENT VENUE-P GAME AGAINST THE OPEN-GAME   *
054100*  TABLE.  A MATCH REQUIRES THE SAME (AWAY-CODE, HOME-CODE) AND  *
054200*  A COMPLETE VENUE-K GAME (BOTH SIDES POSTED).  UNMATCHED       *
054300*  VENUE-P GAMES ARE COUNTED AND DROPPED.                        *
054400*---------------------------------------------------------------*
054500 4000-MATCH-GAMES.
054600     SET KG-NDX TO 1.
054700     PERFORM VARYING KG-NDX FROM 1 BY 1
054800         UNTIL KG-NDX > KG-COUNT
054900            OR (KG-AWAY-CODE(KG-NDX) = P-AWAY-CODE
055000                AND KG-HOME-CODE(KG-NDX) = P-HOME-CODE
055100                AND KG-AWAY-IS-SET(KG-NDX)
055200                AND KG-HOME-IS-SET(KG-NDX)).
055300
055400     IF KG-NDX > KG-COUNT
055500         ADD 1 TO C-UNMATCHED-P
055600         GO TO 4000-X.
055700
055800     ADD 1 TO C-MATCHED.
055900     MOVE P-AWAY-CODE   TO MG-AWAY-CODE.
056000     MOVE P-HOME-CODE   TO MG-HOME-CODE.
056100     MOVE PM-AWAY-NAME     TO MG-AWAY-NAME.
056200     MOVE PM-HOME-NAME     TO MG-HOME-NAME.
056300     MOVE PM-SPORT         TO MG-SPORT.
056400     MOVE PM-AWAY-PRICE    TO MG-P-AWAY.
056500     MOVE PM-HOME-PRICE    TO MG-P-HOME.
056600     MOVE KG-AWAY-PRICE(KG-NDX) TO MG-K-AWAY.
056700     MOVE KG-HOME-PRICE(KG-NDX) TO MG-K-HOME.
056800     MOVE PM-AWAY-MKT-ID   TO MG-P-AWAY-MKT.
056900     MOVE PM-HOME-MKT-ID   TO MG-P-HOME-MKT.
057000     MOVE KG-AWAY-MKT(KG-NDX)   TO MG-K-AWAY-MKT.
057100     MOVE KG-HOME-MKT(KG-NDX)   TO MG-K-HOME-MKT.
057200     WRITE MATCHED-GAME-REC.
057300 4000-X.
057400     EXIT.
057500
057600*---------------------------------------------------------------*
057700*  8000 - CLOSE DOWN.  WRITE THE CONTROL-TOTALS CARD THAT STEP 2 *
057800*  WILL READ, UPDATE, AND PASS ON TO STEP 3'S TRAILER.           *
057900*---------------------------------------------------------------*
058000 8000-CLOSING.
058100     MOVE C-READ-K  TO CT-READ-K.
058200     MOVE C-READ-P  TO CT-READ-P.
058300     MOVE C-MATCHED TO CT-MATCHED.
058400     MOVE ZERO TO CT-EXEC-PERFECT CT-EXEC-NEAR CT-EXEC-PARTIAL
058500                  CT-REJECTED.
058600     WRITE CONTROL-COUNT-REC.
058700
058800     CLOSE ARBVENK
058900           ARBVENP
059000           ARBMTCH
059100           ARBPARM
059200           ARBACCT
059300           ARBCTOT
059400           ARBRPT.
059500
059600*---------------------------------------------------------------*
059700*  9100 - PRINT THE RUN REPORT HEADER LINE.  RUN DATE COMES      *
059800*  FROM THE PARM CARD (PERIOD RULE - NO SYSTEM-CLOCK READS);     *
059900*  MODE COMES FROM UPSI-0; INITIAL BALANCE COMES FROM ARBACCT.   *
060000*---------------------------------------------------------------*
060100 9100-WRITE-HEADER.
060200     MOVE SPACES TO RL-HEADER-LINE.
060300     MOVE PC-RUN-DATE TO RL-H-RUN-DATE.
060400     IF ARB-MODE-LIVE
060500         MOVE 'LIVE ' TO RL-H-MODE
060600     ELSE
060700         MOVE 'PAPER' TO RL-H-MODE.
060800     MOVE AC-BALANCE TO RL-H-INIT-BAL.
060900     WRITE RL-HEADER-LINE.
061000******************************************************************
061100*                        E N D                                   *
061200******************************************************************
